000100******************************************************************        
000200* COPY        : GCVTWEB                                          *        
000300* DESCRIPCION : CANASTA DE ENTRADA PARA EL CANAL EN LINEA, MAS   *        
000400*             : LOS DATOS DE DIRECCION DE ENVIO Y METODO DE      *        
000500*             : ENVIO ELEGIDOS POR EL CLIENTE EN EL CHECKOUT.    *        
000600******************************************************************        
000700 01  REG-GCVTWEB.                                                         
000800    03 VTW-USERNAME             PIC X(30).                                
000900    03 VTW-CUSTOMER-ID          PIC 9(09).                                
001000    03 VTW-SHIP-ADDRESS-LINE1   PIC X(40).                                
001100    03 VTW-SHIP-ADDRESS-LINE2   PIC X(40).                                
001200    03 VTW-SHIP-CITY            PIC X(30).                                
001300    03 VTW-SHIP-STATE           PIC X(20).                                
001400    03 VTW-SHIP-POSTAL-CODE     PIC X(10).                                
001500    03 VTW-SHIP-COUNTRY         PIC X(20).                                
001600    03 VTW-SHIPPING-METHOD      PIC X(50).                                
001700    03 VTW-PAYMENT-METHOD       PIC X(50).                                
001800    03 VTW-LINE-COUNT           PIC 9(03) COMP.                           
001900    03 FILLER                   PIC X(10).                                
002000    03 VTW-CANASTA OCCURS 1 TO 50 TIMES                                   
002100                   DEPENDING ON VTW-LINE-COUNT                            
002200                   INDEXED BY VTW-I.                                      
002300       COPY GCLINEA.                                                      
