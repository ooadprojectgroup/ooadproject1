000100******************************************************************        
000200* COPY        : GCPRODM                                          *        
000300* DESCRIPCION : MAESTRO DE PRODUCTOS. SE CARGA COMPLETO A TABLA  *        
000400*             : EN MEMORIA Y SE LOCALIZA POR SEARCH ALL SOBRE    *        
000500*             : PRM-PRODUCT-ID (ARCHIVO VIENE ORDENADO ASC).     *        
000600******************************************************************        
000700 01  REG-GCPRODM.                                                         
000800    03 PRM-PRODUCT-ID           PIC 9(09).                                
000900    03 PRM-UNIT-PRICE           PIC S9(08)V99.                            
001000    03 PRM-ONLINE-PRICE         PIC S9(08)V99.                            
001100    03 PRM-PRODUCT-NAME         PIC X(40).                                
001200    03 FILLER                   PIC X(11).                                
