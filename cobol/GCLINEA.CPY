000100******************************************************************        
000200* COPY        : GCLINEA                                          *        
000300* APLICACION  : VENTAS DVP GIFT CENTER                           *        
000400* DESCRIPCION : RENGLON DE CANASTA (BASKET LINE) COMUN A LOS DOS *        
000500*             : CANALES DE VENTA, PUNTO DE VENTA Y EN LINEA.     *        
000600*             : SE COPIA DENTRO DE LA TABLA DE CANASTA DE CADA   *        
000700*             : PROGRAMA PRINCIPAL (GCPOSV01 / GCWEBV01).        *        
000800******************************************************************        
000900*    HISTORIAL DE CAMBIOS                                                 
001000*    FECHA      INIC  TICKET      DESCRIPCION                             
001100*    ---------- ----  ----------  -------------------------------         
001200*    1989-02-06  EDR  DVP-00011   VERSION INICIAL DE GCLINEA              
001300    04 LIN-PRODUCT-ID           PIC 9(09).                                
001400    04 LIN-QUANTITY             PIC 9(05).                                
001500    04 LIN-UNIT-PRICE           PIC S9(08)V99.                            
001600    04 LIN-DESCUENTO-LINEA      PIC S9(08)V99.                            
001700    04 FILLER                   PIC X(10).                                
