000100******************************************************************        
000200* COPY        : GCTRANI                                          *        
000300* DESCRIPCION : RENGLON DE DETALLE POSTEADO PARA UNA TRANSACCION *        
000400*             : DE VENTA. UN RENGLON POR PRODUCTO VENDIDO.       *        
000500******************************************************************        
000600 01  REG-GCTRANI.                                                         
000700    03 TRI-ITEM-ID              PIC 9(09).                                
000800    03 TRI-TRANSACTION-ID       PIC 9(09).                                
000900    03 TRI-PRODUCT-ID           PIC 9(09).                                
001000    03 TRI-QUANTITY             PIC 9(05).                                
001100    03 TRI-UNIT-PRICE           PIC S9(08)V99.                            
001200    03 TRI-DISCOUNT-AMOUNT      PIC S9(08)V99.                            
001300    03 TRI-LINE-TOTAL           PIC S9(08)V99.                            
001400    03 TRI-RETURN-QUANTITY      PIC 9(05).                                
001500    03 FILLER                   PIC X(08).                                
