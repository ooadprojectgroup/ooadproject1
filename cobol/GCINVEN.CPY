000100******************************************************************        
000200* COPY        : GCINVEN                                          *        
000300* DESCRIPCION : MAESTRO DE INVENTARIO, UN RENGLON POR PRODUCTO.  *        
000400*             : SE CARGA A TABLA, SE ACTUALIZA EN MEMORIA Y EL   *        
000500*             : ARCHIVO COMPLETO SE REESCRIBE AL CIERRE DEL RUN. *        
000600******************************************************************        
000700 01  REG-GCINVEN.                                                         
000800    03 INV-PRODUCT-ID           PIC 9(09).                                
000900    03 INV-CURRENT-STOCK        PIC S9(07).                               
001000    03 INV-MIN-STOCK-LEVEL      PIC S9(07).                               
001100    03 FILLER                   PIC X(07).                                
