000100******************************************************************        
000200* FECHA       : 30/08/1992                                       *        
000300* PROGRAMADOR : JUAN TORRES LOPEZ (JTL)                          *        
000400* APLICACION  : VENTAS DVP GIFT CENTER                           *        
000500* PROGRAMA    : GCBILL00                                         *        
000600* TIPO        : SUBRUTINA (CALLED)                               *        
000700* DESCRIPCION : GENERA EL BILL-NUMBER UNICO DE LA TRANSACCION A  *        
000800*             : PARTIR DE FECHA, USUARIO QUE ORIGINA LA VENTA Y  *        
000900*             : HORA, CON DOS NIVELES DE RESPALDO SI COLISIONA   *        
001000*             : CONTRA LOS BILL-NUMBER YA PUBLICADOS.            *        
001100* ARCHIVOS    : NO APLICA, RECIBE TABLA EN MEMORIA               *        
001200* PROGRAMA(S) : NINGUNO                                         *         
001300* BPM/RATIONAL: 105390                                           *        
001400* NOMBRE      : GENERACION DE BILL NUMBER                        *        
001500******************************************************************        
001600*                    H I S T O R I A L   D E   C A M B I O S     *        
001700******************************************************************        
001800*    FECHA       INIC   TICKET      DESCRIPCION                           
001900*    ----------  -----  ----------  ---------------------------           
002000*    1992-08-30  JTL    BPM-105390  VERSION INICIAL, SOLO FORMA     105390
002100*    1992-08-30  JTL    BPM-105390  BASE SIN RESPALDO               105390
002200*    1995-10-05  MFC    BPM-108871  AGREGA RESPALDO DE MILISEGU     108871
002300*    1995-10-05  MFC    BPM-108871  NDOS SI EL BASE YA EXISTE       108871
002400*    1996-03-12  MFC    BPM-109115  AGREGA SEGUNDO RESPALDO ALFA    109115
002500*    1996-03-12  MFC    BPM-109115  NUMERICO DE DOS CARACTERES      109115
002600*    1998-12-01  MFC    BPM-111400  AMPLIA FECHA A 4 DIGITOS DE     111400
002700*    1998-12-01  MFC    BPM-111400  ANIO (PROYECTO Y2K)             111400
002800*    2002-08-19  RVG    BPM-116210  AMPLIA TABLA DE BILLS A 2000    116210
002900*    2002-08-19  RVG    BPM-116210  RENGLONES, YA LA COMPARTE WEB   116210
003000******************************************************************        
003100 IDENTIFICATION DIVISION.                                                 
003200 PROGRAM-ID.    GCBILL00.                                                 
003300 AUTHOR.        JUAN TORRES LOPEZ.                                        
003400 INSTALLATION.  DVP GIFT CENTER - SISTEMAS.                               
003500 DATE-WRITTEN.  30/08/1992.                                               
003600 DATE-COMPILED.                                                           
003700 SECURITY.      CONFIDENCIAL - USO INTERNO DE SISTEMAS.                   
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-370.                                                
004100 OBJECT-COMPUTER. IBM-370.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01               IS TOP-OF-FORM                                     
004400     UPSI-0            IS WKS-SWITCH-DEPURA                               
004500                        ON  STATUS IS DEPURA                              
004600                        OFF STATUS IS DEPURA-NO.                          
004700 DATA DIVISION.                                                           
004800 WORKING-STORAGE SECTION.                                                 
004900 01 WKS-ALFABETO                  PIC X(36) VALUE                         
005000     '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
005100 01 WKS-VARIABLES-TRABAJO.                                                
005200    02 WKS-I                      PIC 9(04) COMP VALUE ZEROES.            
005300    02 WKS-SEMILLA                PIC 9(08) COMP VALUE ZEROES.            
005400    02 WKS-COCIENTE                PIC 9(08) COMP VALUE ZEROES.           
005500    02 WKS-RESIDUO                 PIC 9(02) COMP VALUE ZEROES.           
005600    02 WKS-ENCONTRADO              PIC 9(01) VALUE ZEROES.                
005700       88 BILL-DUPLICADO                    VALUE 1.                      
005800       88 BILL-LIBRE                        VALUE 0.                      
005900    02 WKS-INTENTO                  PIC 9(01) VALUE ZEROES.               
006000 01 WKS-ANIO-COMPLETO              PIC 9(04) VALUE ZEROES.                
006100 01 WKS-ANIO-CORTO                 PIC 9(02) VALUE ZEROES.                
006200 01 WKS-MES                        PIC 9(02) VALUE ZEROES.                
006300 01 WKS-DIA                        PIC 9(02) VALUE ZEROES.                
006400 01 WKS-HH                         PIC 9(02) VALUE ZEROES.                
006500 01 WKS-MM                         PIC 9(02) VALUE ZEROES.                
006600 01 WKS-SS                         PIC 9(02) VALUE ZEROES.                
006700 01 WKS-CC                         PIC 9(02) VALUE ZEROES.                
006800 01 WKS-BASE-BILL                  PIC X(50) VALUE SPACES.                
006900 01 WKS-SUFIJO-MS                  PIC 9(03) VALUE ZEROES.                
007000 01 WKS-SUFIJO-ALFA                PIC X(02) VALUE SPACES.                
007100 01 WKS-USER-ID-TXT                PIC 9(09) VALUE ZEROES.                
007200 01 WKS-USER-ID-TXT-R REDEFINES WKS-USER-ID-TXT.                          
007300    02 WKS-USER-ID-TXT-3           PIC 9(03).                             
007400    02 WKS-USER-ID-TXT-RESTO       PIC 9(06).                             
007500                                                                          
007600 LINKAGE SECTION.                                                         
007700 01 LK-FECHA                      PIC 9(08).                              
007800 01 LK-FECHA-R REDEFINES LK-FECHA.                                        
007900    02 LK-FE-ANIO                 PIC 9(04).                              
008000    02 LK-FE-MES                  PIC 9(02).                              
008100    02 LK-FE-DIA                  PIC 9(02).                              
008200 01 LK-USER-ID                    PIC 9(09).                              
008300 01 LK-HORA                       PIC 9(08).                              
008400 01 LK-HORA-R REDEFINES LK-HORA.                                          
008500    02 LK-HO-HH                   PIC 9(02).                              
008600    02 LK-HO-MM                   PIC 9(02).                              
008700    02 LK-HO-SS                   PIC 9(02).                              
008800    02 LK-HO-CC                   PIC 9(02).                              
008900 01 LK-NUM-BILLS                  PIC 9(04) COMP.                         
009000 01 LK-TABLA-BILLS.                                                       
009100    02 LK-DATOS-BILLS OCCURS 1 TO 2000 TIMES                              
009200                       DEPENDING ON LK-NUM-BILLS                          
009300                       PIC X(50).                                         
009400 01 LK-BILL-NUMBER                PIC X(50).                              
009500                                                                          
009600 PROCEDURE DIVISION USING LK-FECHA, LK-USER-ID, LK-HORA,                  
009700                           LK-NUM-BILLS, LK-TABLA-BILLS,                  
009800                           LK-BILL-NUMBER.                                
009900 000-PRINCIPAL SECTION.                                                   
010000     MOVE SPACES TO LK-BILL-NUMBER                                        
010100     PERFORM 010-DESCOMPONE-FECHA-HORA                                    
010200     PERFORM 020-CONSTRUYE-BASE                                           
010300     PERFORM 030-VERIFICA-DUPLICADO                                       
010400     IF BILL-LIBRE                                                        
010500        MOVE WKS-BASE-BILL TO LK-BILL-NUMBER                              
010600     ELSE                                                                 
010700        PERFORM 040-AGREGA-SUFIJO-MILISEGUNDOS                            
010800        PERFORM 030-VERIFICA-DUPLICADO                                    
010900        IF BILL-LIBRE                                                     
011000           MOVE WKS-BASE-BILL TO LK-BILL-NUMBER                           
011100        ELSE                                                              
011200           PERFORM 050-AGREGA-SUFIJO-ALFANUMERICO                         
011300           MOVE WKS-BASE-BILL TO LK-BILL-NUMBER                           
011400        END-IF                                                            
011500     END-IF                                                               
011600     GOBACK.                                                              
011700 000-PRINCIPAL-E. EXIT.                                                   
011800                                                                          
011900******************************************************************        
012000*     D E S C O M P O N E   F E C H A   Y   H O R A   R E C I B  *        
012100******************************************************************        
012200 010-DESCOMPONE-FECHA-HORA SECTION.                                       
012300     MOVE LK-FE-ANIO TO WKS-ANIO-COMPLETO                                 
012400     DIVIDE WKS-ANIO-COMPLETO BY 100                                      
012500            GIVING WKS-COCIENTE REMAINDER WKS-ANIO-CORTO                  
012600     MOVE LK-FE-MES TO WKS-MES                                            
012700     MOVE LK-FE-DIA TO WKS-DIA                                            
012800     MOVE LK-HO-HH  TO WKS-HH                                             
012900     MOVE LK-HO-MM  TO WKS-MM                                             
013000     MOVE LK-HO-SS  TO WKS-SS                                             
013100     MOVE LK-HO-CC  TO WKS-CC                                             
013200     MOVE LK-USER-ID TO WKS-USER-ID-TXT.                                  
013300 010-DESCOMPONE-FECHA-HORA-E. EXIT.                                       
013400                                                                          
013500******************************************************************        
013600*   C O N S T R U Y E   E L   B I L L - N U M B E R   B A S E    *        
013700******************************************************************        
013800 020-CONSTRUYE-BASE SECTION.                                              
013900     MOVE SPACES TO WKS-BASE-BILL                                         
014000     STRING 'DVP'          DELIMITED BY SIZE                              
014100            WKS-ANIO-CORTO DELIMITED BY SIZE                              
014200            WKS-MES        DELIMITED BY SIZE                              
014300            WKS-DIA        DELIMITED BY SIZE                              
014400            WKS-USER-ID-TXT DELIMITED BY SIZE                             
014500            WKS-HH         DELIMITED BY SIZE                              
014600            WKS-MM         DELIMITED BY SIZE                              
014700            WKS-SS         DELIMITED BY SIZE                              
014800            INTO WKS-BASE-BILL.                                           
014900 020-CONSTRUYE-BASE-E. EXIT.                                              
015000                                                                          
015100******************************************************************        
015200*  V E R I F I C A   S I   E L   B I L L   Y A   E X I S T E     *        
015300******************************************************************        
015400 030-VERIFICA-DUPLICADO SECTION.                                          
015500     MOVE 0 TO WKS-ENCONTRADO                                             
015600     PERFORM 031-COMPARA-REG-BILL                                         
015700             VARYING WKS-I FROM 1 BY 1                                    
015800             UNTIL WKS-I > LK-NUM-BILLS.                                  
015900 030-VERIFICA-DUPLICADO-E. EXIT.                                          
016000                                                                          
016100******************************************************************        
016200*   C O M P A R A   U N   B I L L   D E   L A   T A B L A        *        
016300******************************************************************        
016400 031-COMPARA-REG-BILL SECTION.                                            
016500     IF LK-DATOS-BILLS (WKS-I) = WKS-BASE-BILL                            
016600        MOVE 1 TO WKS-ENCONTRADO                                          
016700     END-IF.                                                              
016800 031-COMPARA-REG-BILL-E. EXIT.                                            
016900                                                                          
017000******************************************************************        
017100*   A G R E G A   S U F I J O   D E   M I L I S E G U N D O S    *        
017200******************************************************************        
017300 040-AGREGA-SUFIJO-MILISEGUNDOS SECTION.                                  
017400     COMPUTE WKS-SUFIJO-MS = WKS-CC * 10                                  
017500     MOVE SPACES TO WKS-BASE-BILL                                         
017600     STRING 'DVP'          DELIMITED BY SIZE                              
017700            WKS-ANIO-CORTO DELIMITED BY SIZE                              
017800            WKS-MES        DELIMITED BY SIZE                              
017900            WKS-DIA        DELIMITED BY SIZE                              
018000            WKS-USER-ID-TXT DELIMITED BY SIZE                             
018100            WKS-HH         DELIMITED BY SIZE                              
018200            WKS-MM         DELIMITED BY SIZE                              
018300            WKS-SS         DELIMITED BY SIZE                              
018400            WKS-SUFIJO-MS  DELIMITED BY SIZE                              
018500            INTO WKS-BASE-BILL.                                           
018600 040-AGREGA-SUFIJO-MILISEGUNDOS-E. EXIT.                                  
018700                                                                          
018800******************************************************************        
018900*   A G R E G A   S U F I J O   A L F A N U M E R I C O ( 2 )    *        
019000******************************************************************        
019100 050-AGREGA-SUFIJO-ALFANUMERICO SECTION.                                  
019200     COMPUTE WKS-SEMILLA = (WKS-CC * 7) + (WKS-SS * 3) +                  
019300                            WKS-HH + WKS-MM                               
019400     DIVIDE WKS-SEMILLA BY 36 GIVING WKS-COCIENTE                         
019500            REMAINDER WKS-RESIDUO                                         
019600     MOVE WKS-ALFABETO (WKS-RESIDUO + 1:1)                                
019700          TO WKS-SUFIJO-ALFA (1:1)                                        
019800     COMPUTE WKS-SEMILLA = WKS-SEMILLA + WKS-USER-ID-TXT                  
019900     DIVIDE WKS-SEMILLA BY 36 GIVING WKS-COCIENTE                         
020000            REMAINDER WKS-RESIDUO                                         
020100     MOVE WKS-ALFABETO (WKS-RESIDUO + 1:1)                                
020200          TO WKS-SUFIJO-ALFA (2:1)                                        
020300     STRING WKS-BASE-BILL DELIMITED BY SPACE                              
020400            WKS-SUFIJO-ALFA DELIMITED BY SIZE                             
020500            INTO WKS-BASE-BILL.                                           
020600 050-AGREGA-SUFIJO-ALFANUMERICO-E. EXIT.                                  
