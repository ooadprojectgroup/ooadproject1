000100******************************************************************        
000200* FECHA       : 02/09/1992                                       *        
000300* PROGRAMADOR : JUAN TORRES LOPEZ (JTL)                          *        
000400* APLICACION  : VENTAS DVP GIFT CENTER                           *        
000500* PROGRAMA    : GCWEBV01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : POSTEA UN PEDIDO DE LA TIENDA EN LINEA. VALIDA   *        
000800*             : EXISTENCIAS, PRECIA LA CANASTA AL PRECIO WEB,    *        
000900*             : CALCULA IMPUESTO Y NETO, PUBLICA ENCABEZADO,     *        
001000*             : DETALLE Y MOVIMIENTO DE INVENTARIO, RECONCILIA   *        
001100*             : LOS TOTALES CONTRA LO YA PUBLICADO, CREA LA      *        
001200*             : DIRECCION DE ENVIO Y LA ORDEN EN LINEA, Y        *        
001300*             : REGISTRA EL PAGO.                                *        
001400* ARCHIVOS    : GCVTWEB=E,GCPRODM=C,GCINVEN=C/A,GCTRANH=C/A,     *        
001500*             : GCTRANI=C/A,GCMOVIM=C/A,GCPAGO=C/A,GCORDEN=C/A   *        
001600* ACCION (ES) : P=POSTEO DE PEDIDO EN LINEA                      *        
001700* PROGRAMA(S) : GCTAXR00, GCBILL00, GCPREF00                     *        
001800* INSTALADO   : 08/09/1992                                       *        
001900* BPM/RATIONAL: 105391                                           *        
002000* NOMBRE      : POSTEO DE CHECKOUT EN LINEA                      *        
002100******************************************************************        
002200*                    H I S T O R I A L   D E   C A M B I O S     *        
002300******************************************************************        
002400*    FECHA       INIC   TICKET      DESCRIPCION                           
002500*    ----------  -----  ----------  ---------------------------           
002600*    1992-09-02  JTL    BPM-105391  VERSION INICIAL, POSTEO DE      105391
002700*    1992-09-02  JTL    BPM-105391  PEDIDO EN LINEA                 105391
002800*    1992-09-02  JTL    BPM-105391  SOLO VALIDA EXISTENCIA TOTAL    105391
002900*    1993-04-14  JTL    BPM-106001  CAMBIA A DOS PASADAS, VALID     106001
003000*    1993-04-14  JTL    BPM-106001  A TODA LA CANASTA ANTES DE      106001
003100*    1993-04-14  JTL    BPM-106001  ESCRIBIR                        106001
003200*    1994-01-19  JTL    BPM-106228  USA RUTINA GCPREF00 COMPART     106228
003300*    1994-01-19  JTL    BPM-106228  IDA PARA REFERENCIA DE PAGO     106228
003400*    1995-02-11  HBA    BPM-107550  AGREGA CREACION DE DIRECCIO     107550
003500*    1995-02-11  HBA    BPM-107550  N DE ENVIO Y ORDEN EN LINEA     107550
003600*    1995-10-05  MFC    BPM-108871  AGREGA REINTENTO DE DUPLICA     108871
003700*    1995-10-05  MFC    BPM-108871  DO DE BILL NUMBER               108871
003800*    1998-12-01  MFC    BPM-111400  AMPLIA FECHA SISTEMA A 4 DI     111400
003900*    1998-12-01  MFC    BPM-111400  GITOS DE ANIO (PROYECTO Y2K)    111400
004000*    2001-04-23  RVG    BPM-114903  REDONDEA IMPUESTO Y NETO EN     114903
004100*    2001-04-23  RVG    BPM-114903  TODO COMPUTE DE MONTO EN Q      114903
004200*    2002-08-19  RVG    BPM-116210  AGREGA PASADA DE RECONCILIA     116210
004300*    2002-08-19  RVG    BPM-116210  CION DE TOTALES DE ENCABEZA     116210
004400*    2002-08-19  RVG    BPM-116210  DO CONTRA EL DETALLE PUBLIC     116210
004500*    2004-07-11  RVG    BPM-118220  SEPARA TASA DE IMPUESTO A       118220
004600*    2004-07-11  RVG    BPM-118220  RUTINA GCTAXR00 COMPARTIDA      118220
004700******************************************************************        
004800 IDENTIFICATION DIVISION.                                                 
004900 PROGRAM-ID.    GCWEBV01.                                                 
005000 AUTHOR.        JUAN TORRES LOPEZ.                                        
005100 INSTALLATION.  DVP GIFT CENTER - SISTEMAS.                               
005200 DATE-WRITTEN.  02/09/1992.                                               
005300 DATE-COMPILED.                                                           
005400 SECURITY.      CONFIDENCIAL - USO INTERNO DE SISTEMAS.                   
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER. IBM-370.                                                
005800 OBJECT-COMPUTER. IBM-370.                                                
005900 SPECIAL-NAMES.                                                           
006000     C01               IS TOP-OF-FORM                                     
006100     UPSI-0            IS WKS-SWITCH-DEPURA                               
006200                        ON  STATUS IS DEPURA                              
006300                        OFF STATUS IS DEPURA-NO.                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT GCVTWEB ASSIGN TO GCVTWEB                                     
006700            ORGANIZATION IS LINE SEQUENTIAL                               
006800            FILE STATUS  IS FS-GCVTWEB                                    
006900                            FSE-GCVTWEB.                                  
007000                                                                          
007100     SELECT GCPRODM ASSIGN TO GCPRODM                                     
007200            ORGANIZATION IS SEQUENTIAL                                    
007300            FILE STATUS  IS FS-GCPRODM                                    
007400                            FSE-GCPRODM.                                  
007500                                                                          
007600     SELECT GCINVEN ASSIGN TO GCINVEN                                     
007700            ORGANIZATION IS SEQUENTIAL                                    
007800            FILE STATUS  IS FS-GCINVEN                                    
007900                            FSE-GCINVEN.                                  
008000                                                                          
008100     SELECT GCTRANH ASSIGN TO GCTRANH                                     
008200            ORGANIZATION IS SEQUENTIAL                                    
008300            FILE STATUS  IS FS-GCTRANH                                    
008400                            FSE-GCTRANH.                                  
008500                                                                          
008600     SELECT GCTRANI ASSIGN TO GCTRANI                                     
008700            ORGANIZATION IS SEQUENTIAL                                    
008800            FILE STATUS  IS FS-GCTRANI                                    
008900                            FSE-GCTRANI.                                  
009000                                                                          
009100     SELECT GCMOVIM ASSIGN TO GCMOVIM                                     
009200            ORGANIZATION IS SEQUENTIAL                                    
009300            FILE STATUS  IS FS-GCMOVIM                                    
009400                            FSE-GCMOVIM.                                  
009500                                                                          
009600     SELECT GCPAGO  ASSIGN TO GCPAGO                                      
009700            ORGANIZATION IS SEQUENTIAL                                    
009800            FILE STATUS  IS FS-GCPAGO                                     
009900                            FSE-GCPAGO.                                   
010000                                                                          
010100     SELECT GCORDEN ASSIGN TO GCORDEN                                     
010200            ORGANIZATION IS SEQUENTIAL                                    
010300            FILE STATUS  IS FS-GCORDEN                                    
010400                            FSE-GCORDEN.                                  
010500                                                                          
010600 DATA DIVISION.                                                           
010700 FILE SECTION.                                                            
010800******************************************************************        
010900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
011000******************************************************************        
011100 FD  GCVTWEB                                                              
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD.                                          
011400     COPY GCVTWEB.                                                        
011500 FD  GCPRODM                                                              
011600     RECORDING MODE IS F                                                  
011700     LABEL RECORDS ARE STANDARD.                                          
011800     COPY GCPRODM.                                                        
011900 FD  GCINVEN                                                              
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD.                                          
012200     COPY GCINVEN.                                                        
012300 FD  GCTRANH                                                              
012400     RECORDING MODE IS F                                                  
012500     LABEL RECORDS ARE STANDARD.                                          
012600     COPY GCTRANH.                                                        
012700 FD  GCTRANI                                                              
012800     RECORDING MODE IS F                                                  
012900     LABEL RECORDS ARE STANDARD.                                          
013000     COPY GCTRANI.                                                        
013100 FD  GCMOVIM                                                              
013200     RECORDING MODE IS F                                                  
013300     LABEL RECORDS ARE STANDARD.                                          
013400     COPY GCMOVIM.                                                        
013500 FD  GCPAGO                                                               
013600     RECORDING MODE IS F                                                  
013700     LABEL RECORDS ARE STANDARD.                                          
013800     COPY GCPAGO.                                                         
013900 FD  GCORDEN                                                              
014000     RECORDING MODE IS F                                                  
014100     LABEL RECORDS ARE STANDARD.                                          
014200     COPY GCORDEN.                                                        
014300                                                                          
014400 WORKING-STORAGE SECTION.                                                 
014500******************************************************************        
014600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
014700******************************************************************        
014800 01 WKS-FS-STATUS.                                                        
014900    02 FS-GCVTWEB              PIC 9(02) VALUE ZEROES.                    
015000    02 FSE-GCVTWEB.                                                       
015100       04 FSE-RETURN-01        PIC S9(4) COMP-5 VALUE 0.                  
015200       04 FSE-FUNCTION-01      PIC S9(4) COMP-5 VALUE 0.                  
015300       04 FSE-FEEDBACK-01      PIC S9(4) COMP-5 VALUE 0.                  
015400    02 FS-GCPRODM              PIC 9(02) VALUE ZEROES.                    
015500    02 FSE-GCPRODM.                                                       
015600       04 FSE-RETURN-02        PIC S9(4) COMP-5 VALUE 0.                  
015700       04 FSE-FUNCTION-02      PIC S9(4) COMP-5 VALUE 0.                  
015800       04 FSE-FEEDBACK-02      PIC S9(4) COMP-5 VALUE 0.                  
015900    02 FS-GCINVEN              PIC 9(02) VALUE ZEROES.                    
016000    02 FSE-GCINVEN.                                                       
016100       04 FSE-RETURN-03        PIC S9(4) COMP-5 VALUE 0.                  
016200       04 FSE-FUNCTION-03      PIC S9(4) COMP-5 VALUE 0.                  
016300       04 FSE-FEEDBACK-03      PIC S9(4) COMP-5 VALUE 0.                  
016400    02 FS-GCTRANH              PIC 9(02) VALUE ZEROES.                    
016500    02 FSE-GCTRANH.                                                       
016600       04 FSE-RETURN-04        PIC S9(4) COMP-5 VALUE 0.                  
016700       04 FSE-FUNCTION-04      PIC S9(4) COMP-5 VALUE 0.                  
016800       04 FSE-FEEDBACK-04      PIC S9(4) COMP-5 VALUE 0.                  
016900    02 FS-GCTRANI              PIC 9(02) VALUE ZEROES.                    
017000    02 FSE-GCTRANI.                                                       
017100       04 FSE-RETURN-05        PIC S9(4) COMP-5 VALUE 0.                  
017200       04 FSE-FUNCTION-05      PIC S9(4) COMP-5 VALUE 0.                  
017300       04 FSE-FEEDBACK-05      PIC S9(4) COMP-5 VALUE 0.                  
017400    02 FS-GCMOVIM              PIC 9(02) VALUE ZEROES.                    
017500    02 FSE-GCMOVIM.                                                       
017600       04 FSE-RETURN-06        PIC S9(4) COMP-5 VALUE 0.                  
017700       04 FSE-FUNCTION-06      PIC S9(4) COMP-5 VALUE 0.                  
017800       04 FSE-FEEDBACK-06      PIC S9(4) COMP-5 VALUE 0.                  
017900    02 FS-GCPAGO               PIC 9(02) VALUE ZEROES.                    
018000    02 FSE-GCPAGO.                                                        
018100       04 FSE-RETURN-07        PIC S9(4) COMP-5 VALUE 0.                  
018200       04 FSE-FUNCTION-07      PIC S9(4) COMP-5 VALUE 0.                  
018300       04 FSE-FEEDBACK-07      PIC S9(4) COMP-5 VALUE 0.                  
018400    02 FS-GCORDEN              PIC 9(02) VALUE ZEROES.                    
018500    02 FSE-GCORDEN.                                                       
018600       04 FSE-RETURN-08        PIC S9(4) COMP-5 VALUE 0.                  
018700       04 FSE-FUNCTION-08      PIC S9(4) COMP-5 VALUE 0.                  
018800       04 FSE-FEEDBACK-08      PIC S9(4) COMP-5 VALUE 0.                  
018900    02 PROGRAMA                PIC X(08) VALUE 'GCWEBV01'.                
019000    02 ARCHIVO                 PIC X(08) VALUE SPACES.                    
019100    02 ACCION                  PIC X(10) VALUE SPACES.                    
019200    02 LLAVE                   PIC X(32) VALUE SPACES.                    
019300******************************************************************        
019400*              CANASTA DE ENTRADA (COPIA EN MEMORIA)             *        
019500******************************************************************        
019600 01 WKS-CANASTA-ENTRADA.                                                  
019700     COPY GCVTWEB.                                                        
019800******************************************************************        
019900*              TABLA DE PRODUCTOS (SEARCH ALL POR PRODUCT-ID)    *        
020000******************************************************************        
020100 01 WKS-TABLA-PRODM.                                                      
020200    02 WKS-NUM-PRODM            PIC 9(04) COMP VALUE ZEROES.              
020300    02 WKS-DATOS-PRODM          OCCURS 1 TO 2000 TIMES                    
020400                                 DEPENDING ON WKS-NUM-PRODM               
020500                                 ASCENDING KEY IS WKS-PRM-ID              
020600                                 INDEXED BY WKS-IX-PRODM.                 
020700       04 WKS-PRM-ID            PIC 9(09).                                
020800       04 WKS-PRM-PRECIO        PIC S9(08)V99.                            
020900       04 WKS-PRM-PRECIO-WEB    PIC S9(08)V99.                            
021000       04 WKS-PRM-NOMBRE        PIC X(40).                                
021100******************************************************************        
021200*              TABLA DE INVENTARIO (BUSQUEDA SECUENCIAL)         *        
021300******************************************************************        
021400 01 WKS-TABLA-INVEN.                                                      
021500    02 WKS-NUM-INVEN            PIC 9(04) COMP VALUE ZEROES.              
021600    02 WKS-DATOS-INVEN          OCCURS 1 TO 2000 TIMES                    
021700                                 DEPENDING ON WKS-NUM-INVEN               
021800                                 INDEXED BY WKS-IX-INVEN.                 
021900       04 WKS-INV-ID            PIC 9(09).                                
022000       04 WKS-INV-STOCK         PIC S9(07).                               
022100       04 WKS-INV-MINIMO        PIC S9(07).                               
022200******************************************************************        
022300*      TABLAS DE BILL-NUMBER / REFERENCE-NUMBER YA EXISTENTES    *        
022400******************************************************************        
022500 01 WKS-TABLA-BILLS.                                                      
022600    02 WKS-NUM-BILLS            PIC 9(04) COMP VALUE ZEROES.              
022700    02 WKS-DATOS-BILLS          OCCURS 1 TO 2000 TIMES                    
022800                                 DEPENDING ON WKS-NUM-BILLS               
022900                                 INDEXED BY WKS-IX-BILLS                  
023000                                 PIC X(50).                               
023100 01 WKS-TABLA-REFS.                                                       
023200    02 WKS-NUM-REFS             PIC 9(04) COMP VALUE ZEROES.              
023300    02 WKS-DATOS-REFS           OCCURS 1 TO 2000 TIMES                    
023400                                 DEPENDING ON WKS-NUM-REFS                
023500                                 INDEXED BY WKS-IX-REFS                   
023600                                 PIC X(100).                              
023700******************************************************************        
023800*      TABLA DE LINE-TOTAL YA PUBLICADOS (PASADA DE RECONCILIA)  *        
023900******************************************************************        
024000 01 WKS-TABLA-RECONCILIA.                                                 
024100    02 WKS-NUM-RECONCILIA        PIC 9(03) COMP VALUE ZEROES.             
024200    02 WKS-DATOS-RECONCILIA      OCCURS 1 TO 50 TIMES                     
024300                                  DEPENDING ON WKS-NUM-RECONCILIA         
024400                                  INDEXED BY WKS-IX-RECON                 
024500                                  PIC S9(08)V99.                          
024600******************************************************************        
024700*         CONTADORES DE LLAVES GENERADAS DENTRO DE LA CORRIDA    *        
024800******************************************************************        
024900 01 WKS-CONTADORES.                                                       
025000    02 WKS-NEXT-TRANSACTION-ID  PIC 9(09) COMP VALUE ZEROES.              
025100    02 WKS-NEXT-ITEM-ID         PIC 9(09) COMP VALUE ZEROES.              
025200    02 WKS-NEXT-MOVEMENT-ID     PIC 9(09) COMP VALUE ZEROES.              
025300    02 WKS-NEXT-PAYMENT-ID      PIC 9(09) COMP VALUE ZEROES.              
025400    02 WKS-NEXT-ORDER-ID        PIC 9(09) COMP VALUE ZEROES.              
025500******************************************************************        
025600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *        
025700******************************************************************        
025800 01 WKS-VARIABLES-TRABAJO.                                                
025900    02 WKS-I                    PIC 9(04) COMP VALUE ZEROES.              
026000    02 WKS-J                    PIC 9(04) COMP VALUE ZEROES.              
026100    02 WKS-CANASTA-RECHAZADA    PIC 9(01) VALUE ZEROES.                   
026200       88 CANASTA-OK                      VALUE 0.                        
026300       88 CANASTA-MALA                    VALUE 1.                        
026400    02 WKS-TASA-IMPUESTO        PIC S9V9(4) VALUE ZEROES.                 
026500    02 WKS-TOTAL-AMOUNT         PIC S9(08)V99 VALUE ZEROES.               
026600    02 WKS-TAX-AMOUNT           PIC S9(08)V99 VALUE ZEROES.               
026700    02 WKS-NET-AMOUNT           PIC S9(08)V99 VALUE ZEROES.               
026800    02 WKS-LINE-TOTAL           PIC S9(08)V99 VALUE ZEROES.               
026900    02 WKS-RECOMPUTED-TOTAL     PIC S9(08)V99 VALUE ZEROES.               
027000    02 WKS-RECOMPUTED-TAX       PIC S9(08)V99 VALUE ZEROES.               
027100    02 WKS-RECOMPUTED-NET       PIC S9(08)V99 VALUE ZEROES.               
027200    02 WKS-TRANSACTION-ID       PIC 9(09) VALUE ZEROES.                   
027300    02 WKS-CUSTOMER-ID          PIC 9(09) VALUE ZEROES.                   
027400    02 WKS-BILL-NUMBER          PIC X(50) VALUE SPACES.                   
027500    02 WKS-REFERENCE-NUMBER     PIC X(100) VALUE SPACES.                  
027600    02 WKS-SHIPPING-ADDRESS-ID  PIC 9(09) VALUE ZEROES.                   
027700    02 WKS-ORDER-ID             PIC 9(09) VALUE ZEROES.                   
027800******************************************************************        
027900*              FECHA Y HORA DE POSTEO (PROYECTO Y2K: 4 DIGITOS)  *        
028000******************************************************************        
028100 01 WKS-FECHA-HORA.                                                       
028200    02 WKS-FECHA-SIS            PIC 9(08) VALUE ZEROES.                   
028300    02 WKS-FECHA-SIS-R REDEFINES WKS-FECHA-SIS.                           
028400       04 WKS-ANI-SIS           PIC 9(04).                                
028500       04 WKS-MES-SIS           PIC 9(02).                                
028600       04 WKS-DIA-SIS           PIC 9(02).                                
028700    02 WKS-HORA-SIS              PIC 9(08) VALUE ZEROES.                  
028800    02 WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.                             
028900       04 WKS-HH-SIS            PIC 9(02).                                
029000       04 WKS-MM-SIS            PIC 9(02).                                
029100       04 WKS-SS-SIS            PIC 9(02).                                
029200       04 WKS-CC-SIS            PIC 9(02).                                
029300    02 WKS-TRANSACTION-DATE     PIC X(14) VALUE SPACES.                   
029400    02 WKS-TRANSACTION-DATE-R REDEFINES WKS-TRANSACTION-DATE.             
029500       04 WKS-TD-ANI            PIC 9(04).                                
029600       04 WKS-TD-MES            PIC 9(02).                                
029700       04 WKS-TD-DIA            PIC 9(02).                                
029800       04 WKS-TD-HH             PIC 9(02).                                
029900       04 WKS-TD-MM             PIC 9(02).                                
030000       04 WKS-TD-SS             PIC 9(02).                                
030100******************************************************************        
030200*                    M A S C A R A S   D E   D I S P L A Y       *        
030300******************************************************************        
030400 01 WKS-MASCARA                 PIC Z,ZZZ,ZZ9 VALUE ZEROES.               
030500******************************************************************        
030600 PROCEDURE DIVISION.                                                      
030700******************************************************************        
030800*               S E C C I O N    P R I N C I P A L                        
030900******************************************************************        
031000 000-MAIN SECTION.                                                        
031100     PERFORM 010-ABRE-Y-LEE-ENTRADA                                       
031200     PERFORM 020-CARGA-TABLAS                                             
031300     PERFORM 030-VALIDA-Y-PRECIA-CANASTA                                  
031400     IF CANASTA-OK                                                        
031500        PERFORM 040-CALCULA-IMPUESTO-Y-NETO                               
031600        PERFORM 050-GENERA-BILL-NUMBER                                    
031700        PERFORM 060-ESCRIBE-ENCABEZADO                                    
031800        PERFORM 070-ESCRIBE-DETALLE-Y-MOVIMIENTO                          
031900                VARYING WKS-I FROM 1 BY 1                                 
032000                UNTIL WKS-I > VTW-LINE-COUNT                              
032100        PERFORM 080-RECONCILIA-TOTALES                                    
032200        PERFORM 085-CREA-DIRECCION-ENVIO                                  
032300        PERFORM 090-ESCRIBE-ORDEN-ONLINE                                  
032400        PERFORM 095-GENERA-PAGO                                           
032500        PERFORM 098-DESPLIEGA-CONFIRMACION                                
032600     ELSE                                                                 
032700        DISPLAY '>>> PEDIDO RECHAZADO, EXISTENCIA INSUFICIENTE'           
032800        MOVE 91 TO RETURN-CODE                                            
032900     END-IF                                                               
033000     PERFORM 100-CIERRA-ARCHIVOS                                          
033100     STOP RUN.                                                            
033200 000-MAIN-E. EXIT.                                                        
033300                                                                          
033400******************************************************************        
033500*        A B R E   Y   L E E   L A   C A N A S T A   W E B       *        
033600******************************************************************        
033700 010-ABRE-Y-LEE-ENTRADA SECTION.                                          
033800     OPEN INPUT GCVTWEB                                                   
033900     IF FS-GCVTWEB NOT EQUAL 0                                            
034000        MOVE 'OPEN'     TO ACCION                                         
034100        MOVE 'GCVTWEB'  TO ARCHIVO                                        
034200        PERFORM 900-REPORTA-ERROR-FATAL                                   
034300     END-IF                                                               
034400     READ GCVTWEB INTO WKS-CANASTA-ENTRADA                                
034500       AT END                                                             
034600          DISPLAY '>>> CANASTA VACIA, NO HAY NADA QUE POSTEAR'            
034700          MOVE 91 TO RETURN-CODE                                          
034800          PERFORM 100-CIERRA-ARCHIVOS                                     
034900          STOP RUN                                                        
035000     END-READ                                                             
035100     CLOSE GCVTWEB                                                        
035200*    EL CLIENTE JUEGA AMBOS PAPELES, CLIENTE Y CAJERO/USUARIO             
035300*    (LA CUENTA YA FUE VALIDADA COMO ACTIVA ANTES DE ESTA CORRIDA)        
035400     MOVE VTW-CUSTOMER-ID TO WKS-CUSTOMER-ID                              
035500     ACCEPT WKS-FECHA-SIS FROM DATE YYYYMMDD                              
035600     ACCEPT WKS-HORA-SIS  FROM TIME                                       
035700     MOVE WKS-ANI-SIS TO WKS-TD-ANI                                       
035800     MOVE WKS-MES-SIS TO WKS-TD-MES                                       
035900     MOVE WKS-DIA-SIS TO WKS-TD-DIA                                       
036000     MOVE WKS-HH-SIS  TO WKS-TD-HH                                        
036100     MOVE WKS-MM-SIS  TO WKS-TD-MM                                        
036200     MOVE WKS-SS-SIS  TO WKS-TD-SS.                                       
036300 010-ABRE-Y-LEE-ENTRADA-E. EXIT.                                          
036400                                                                          
036500******************************************************************        
036600*     C A R G A   T A B L A S   D E   P R O D U C T O   E   I N V         
036700******************************************************************        
036800 020-CARGA-TABLAS SECTION.                                                
036900     OPEN INPUT GCPRODM                                                   
037000     IF FS-GCPRODM NOT EQUAL 0                                            
037100        MOVE 'OPEN'     TO ACCION                                         
037200        MOVE 'GCPRODM'  TO ARCHIVO                                        
037300        PERFORM 900-REPORTA-ERROR-FATAL                                   
037400     END-IF                                                               
037500     PERFORM 021-CARGA-REG-PRODM UNTIL FS-GCPRODM = 10                    
037600     CLOSE GCPRODM                                                        
037700                                                                          
037800     OPEN INPUT GCINVEN                                                   
037900     IF FS-GCINVEN NOT EQUAL 0                                            
038000        MOVE 'OPEN'     TO ACCION                                         
038100        MOVE 'GCINVEN'  TO ARCHIVO                                        
038200        PERFORM 900-REPORTA-ERROR-FATAL                                   
038300     END-IF                                                               
038400     PERFORM 022-CARGA-REG-INVEN UNTIL FS-GCINVEN = 10                    
038500     CLOSE GCINVEN                                                        
038600                                                                          
038700     OPEN INPUT GCTRANH                                                   
038800     IF FS-GCTRANH = 0                                                    
038900        PERFORM 023-CARGA-REG-TRANH UNTIL FS-GCTRANH = 10                 
039000        CLOSE GCTRANH                                                     
039100     END-IF                                                               
039200     ADD 1 TO WKS-NEXT-TRANSACTION-ID                                     
039300                                                                          
039400     OPEN INPUT GCTRANI                                                   
039500     IF FS-GCTRANI = 0                                                    
039600        PERFORM 024-CARGA-REG-TRANI UNTIL FS-GCTRANI = 10                 
039700        CLOSE GCTRANI                                                     
039800     END-IF                                                               
039900     ADD 1 TO WKS-NEXT-ITEM-ID                                            
040000                                                                          
040100     OPEN INPUT GCMOVIM                                                   
040200     IF FS-GCMOVIM = 0                                                    
040300        PERFORM 025-CARGA-REG-MOVIM UNTIL FS-GCMOVIM = 10                 
040400        CLOSE GCMOVIM                                                     
040500     END-IF                                                               
040600     ADD 1 TO WKS-NEXT-MOVEMENT-ID                                        
040700                                                                          
040800     OPEN INPUT GCPAGO                                                    
040900     IF FS-GCPAGO = 0                                                     
041000        PERFORM 026-CARGA-REG-PAGO UNTIL FS-GCPAGO = 10                   
041100        CLOSE GCPAGO                                                      
041200     END-IF                                                               
041300     ADD 1 TO WKS-NEXT-PAYMENT-ID                                         
041400                                                                          
041500*    CUENTA ORDER-ID / SHIPPING-ADDRESS-ID YA PUBLICADOS (1:1)            
041600     OPEN INPUT GCORDEN                                                   
041700     IF FS-GCORDEN = 0                                                    
041800        PERFORM 027-CARGA-REG-ORDEN UNTIL FS-GCORDEN = 10                 
041900        CLOSE GCORDEN                                                     
042000     END-IF                                                               
042100     ADD 1 TO WKS-NEXT-ORDER-ID.                                          
042200 020-CARGA-TABLAS-E. EXIT.                                                
042300                                                                          
042400******************************************************************        
042500*          C A R G A   U N   R E N G L O N   D E   P R O D M     *        
042600******************************************************************        
042700 021-CARGA-REG-PRODM SECTION.                                             
042800     READ GCPRODM                                                         
042900       AT END                                                             
043000          MOVE 10 TO FS-GCPRODM                                           
043100       NOT AT END                                                         
043200          ADD 1 TO WKS-NUM-PRODM                                          
043300          MOVE PRM-PRODUCT-ID   TO WKS-PRM-ID   (WKS-NUM-PRODM)           
043400          MOVE PRM-UNIT-PRICE   TO                                        
043500               WKS-PRM-PRECIO     (WKS-NUM-PRODM)                         
043600          MOVE PRM-ONLINE-PRICE TO                                        
043700               WKS-PRM-PRECIO-WEB (WKS-NUM-PRODM)                         
043800          MOVE PRM-PRODUCT-NAME TO                                        
043900               WKS-PRM-NOMBRE     (WKS-NUM-PRODM)                         
044000     END-READ.                                                            
044100 021-CARGA-REG-PRODM-E. EXIT.                                             
044200                                                                          
044300******************************************************************        
044400*          C A R G A   U N   R E N G L O N   D E   I N V E N     *        
044500******************************************************************        
044600 022-CARGA-REG-INVEN SECTION.                                             
044700     READ GCINVEN                                                         
044800       AT END                                                             
044900          MOVE 10 TO FS-GCINVEN                                           
045000       NOT AT END                                                         
045100          ADD 1 TO WKS-NUM-INVEN                                          
045200          MOVE INV-PRODUCT-ID      TO                                     
045300               WKS-INV-ID    (WKS-NUM-INVEN)                              
045400          MOVE INV-CURRENT-STOCK   TO                                     
045500               WKS-INV-STOCK (WKS-NUM-INVEN)                              
045600          MOVE INV-MIN-STOCK-LEVEL TO                                     
045700               WKS-INV-MINIMO (WKS-NUM-INVEN)                             
045800     END-READ.                                                            
045900 022-CARGA-REG-INVEN-E. EXIT.                                             
046000                                                                          
046100******************************************************************        
046200*   C A R G A   U N   R E N G L O N   D E   T R A N H   ( B I L  *        
046300******************************************************************        
046400 023-CARGA-REG-TRANH SECTION.                                             
046500     READ GCTRANH                                                         
046600       AT END                                                             
046700          MOVE 10 TO FS-GCTRANH                                           
046800       NOT AT END                                                         
046900          ADD 1 TO WKS-NEXT-TRANSACTION-ID                                
047000          ADD 1 TO WKS-NUM-BILLS                                          
047100          MOVE TRH-BILL-NUMBER TO                                         
047200               WKS-DATOS-BILLS (WKS-NUM-BILLS)                            
047300     END-READ.                                                            
047400 023-CARGA-REG-TRANH-E. EXIT.                                             
047500                                                                          
047600******************************************************************        
047700*       C A R G A   U N   R E N G L O N   D E   T R A N I        *        
047800******************************************************************        
047900 024-CARGA-REG-TRANI SECTION.                                             
048000     READ GCTRANI                                                         
048100       AT END                                                             
048200          MOVE 10 TO FS-GCTRANI                                           
048300       NOT AT END                                                         
048400          ADD 1 TO WKS-NEXT-ITEM-ID                                       
048500     END-READ.                                                            
048600 024-CARGA-REG-TRANI-E. EXIT.                                             
048700                                                                          
048800******************************************************************        
048900*      C A R G A   U N   R E N G L O N   D E   M O V I M         *        
049000******************************************************************        
049100 025-CARGA-REG-MOVIM SECTION.                                             
049200     READ GCMOVIM                                                         
049300       AT END                                                             
049400          MOVE 10 TO FS-GCMOVIM                                           
049500       NOT AT END                                                         
049600          ADD 1 TO WKS-NEXT-MOVEMENT-ID                                   
049700     END-READ.                                                            
049800 025-CARGA-REG-MOVIM-E. EXIT.                                             
049900                                                                          
050000******************************************************************        
050100* CARGA UN RENGLON DE PAGO (REFERENCE-NUMBER YA PUBLICADO)       *        
050200******************************************************************        
050300 026-CARGA-REG-PAGO SECTION.                                              
050400     READ GCPAGO                                                          
050500       AT END                                                             
050600          MOVE 10 TO FS-GCPAGO                                            
050700       NOT AT END                                                         
050800          ADD 1 TO WKS-NEXT-PAYMENT-ID                                    
050900          ADD 1 TO WKS-NUM-REFS                                           
051000          MOVE PAG-REFERENCE-NUMBER TO                                    
051100               WKS-DATOS-REFS (WKS-NUM-REFS)                              
051200     END-READ.                                                            
051300 026-CARGA-REG-PAGO-E. EXIT.                                              
051400                                                                          
051500******************************************************************        
051600*          C A R G A   U N   R E N G L O N   D E   O R D E N     *        
051700******************************************************************        
051800 027-CARGA-REG-ORDEN SECTION.                                             
051900     READ GCORDEN                                                         
052000       AT END                                                             
052100          MOVE 10 TO FS-GCORDEN                                           
052200       NOT AT END                                                         
052300          ADD 1 TO WKS-NEXT-ORDER-ID                                      
052400     END-READ.                                                            
052500 027-CARGA-REG-ORDEN-E. EXIT.                                             
052600                                                                          
052700******************************************************************        
052800*   V A L I D A   E X I S T E N C I A   Y   P R E C I A   C A N  *        
052900******************************************************************        
053000 030-VALIDA-Y-PRECIA-CANASTA SECTION.                                     
053100     MOVE 0               TO WKS-CANASTA-RECHAZADA                        
053200     MOVE ZEROES          TO WKS-TOTAL-AMOUNT                             
053300     PERFORM 031-VALIDA-RENGLON-CANASTA                                   
053400             VARYING WKS-I FROM 1 BY 1                                    
053500             UNTIL WKS-I > VTW-LINE-COUNT.                                
053600 030-VALIDA-Y-PRECIA-CANASTA-E. EXIT.                                     
053700                                                                          
053800******************************************************************        
053900*  V A L I D A   Y   P R E C I A   U N   R E N G L O N   D E     *        
054000******************************************************************        
054100 031-VALIDA-RENGLON-CANASTA SECTION.                                      
054200     SET WKS-IX-PRODM TO 1                                                
054300     SEARCH ALL WKS-DATOS-PRODM                                           
054400       AT END                                                             
054500          MOVE 1 TO WKS-CANASTA-RECHAZADA                                 
054600       WHEN WKS-PRM-ID (WKS-IX-PRODM) =                                   
054700            LIN-PRODUCT-ID (WKS-I) OF VTW-CANASTA                         
054800          CONTINUE                                                        
054900     END-SEARCH                                                           
055000     IF CANASTA-OK                                                        
055100        SET WKS-IX-INVEN TO 1                                             
055200        SEARCH WKS-DATOS-INVEN                                            
055300          AT END                                                          
055400             MOVE 1 TO WKS-CANASTA-RECHAZADA                              
055500          WHEN WKS-INV-ID (WKS-IX-INVEN) =                                
055600               LIN-PRODUCT-ID (WKS-I) OF VTW-CANASTA                      
055700             IF WKS-INV-STOCK (WKS-IX-INVEN) <                            
055800                LIN-QUANTITY (WKS-I) OF VTW-CANASTA                       
055900                MOVE 1 TO WKS-CANASTA-RECHAZADA                           
056000             END-IF                                                       
056100        END-SEARCH                                                        
056200     END-IF                                                               
056300     IF CANASTA-OK                                                        
056400        COMPUTE WKS-LINE-TOTAL ROUNDED =                                  
056500           WKS-PRM-PRECIO-WEB (WKS-IX-PRODM) *                            
056600           LIN-QUANTITY (WKS-I) OF VTW-CANASTA                            
056700        ADD WKS-LINE-TOTAL TO WKS-TOTAL-AMOUNT                            
056800     END-IF.                                                              
056900 031-VALIDA-RENGLON-CANASTA-E. EXIT.                                      
057000                                                                          
057100******************************************************************        
057200*           C A L C U L A   I M P U E S T O   Y   N E T O        *        
057300******************************************************************        
057400 040-CALCULA-IMPUESTO-Y-NETO SECTION.                                     
057500     CALL 'GCTAXR00' USING WKS-TASA-IMPUESTO                              
057600     COMPUTE WKS-TAX-AMOUNT ROUNDED =                                     
057700             WKS-TOTAL-AMOUNT * WKS-TASA-IMPUESTO                         
057800     COMPUTE WKS-NET-AMOUNT ROUNDED =                                     
057900             WKS-TOTAL-AMOUNT + WKS-TAX-AMOUNT                            
058000     MOVE WKS-NEXT-TRANSACTION-ID TO WKS-TRANSACTION-ID.                  
058100 040-CALCULA-IMPUESTO-Y-NETO-E. EXIT.                                     
058200                                                                          
058300******************************************************************        
058400*               G E N E R A   B I L L   N U M B E R              *        
058500******************************************************************        
058600 050-GENERA-BILL-NUMBER SECTION.                                          
058700     CALL 'GCBILL00' USING WKS-FECHA-SIS, WKS-CUSTOMER-ID,                
058800                            WKS-HORA-SIS,  WKS-NUM-BILLS,                 
058900                            WKS-DATOS-BILLS (1),                          
059000                            WKS-BILL-NUMBER.                              
059100 050-GENERA-BILL-NUMBER-E. EXIT.                                          
059200                                                                          
059300******************************************************************        
059400*            E S C R I B E   E N C A B E Z A D O                 *        
059500******************************************************************        
059600 060-ESCRIBE-ENCABEZADO SECTION.                                          
059700     OPEN EXTEND GCTRANH                                                  
059800     IF FS-GCTRANH NOT EQUAL 0 AND 05                                     
059900        MOVE 'OPEN'     TO ACCION                                         
060000        MOVE 'GCTRANH'  TO ARCHIVO                                        
060100        PERFORM 900-REPORTA-ERROR-FATAL                                   
060200     END-IF                                                               
060300     INITIALIZE REG-GCTRANH                                               
060400     MOVE WKS-TRANSACTION-ID    TO TRH-TRANSACTION-ID                     
060500     MOVE WKS-CUSTOMER-ID       TO TRH-CUSTOMER-ID                        
060600     MOVE WKS-CUSTOMER-ID       TO TRH-CASHIER-USER-ID                    
060700     MOVE WKS-BILL-NUMBER       TO TRH-BILL-NUMBER                        
060800     MOVE WKS-TRANSACTION-DATE  TO TRH-TRANSACTION-DATE                   
060900     MOVE WKS-TOTAL-AMOUNT      TO TRH-TOTAL-AMOUNT                       
061000     MOVE WKS-TAX-AMOUNT        TO TRH-TAX-AMOUNT                         
061100     MOVE ZEROES                TO TRH-DISCOUNT-AMOUNT                    
061200     MOVE WKS-NET-AMOUNT        TO TRH-NET-AMOUNT                         
061300     MOVE 'sale'                TO TRH-TRANSACTION-TYPE                   
061400     MOVE 'completed'           TO TRH-STATUS                             
061500     MOVE 'online_sale'         TO TRH-SOURCE                             
061600     WRITE REG-GCTRANH                                                    
061700     IF FS-GCTRANH NOT = 0                                                
061800        DISPLAY 'ERROR AL GRABAR GCTRANH, STATUS: ' FS-GCTRANH            
061900     END-IF                                                               
062000     CLOSE GCTRANH.                                                       
062100 060-ESCRIBE-ENCABEZADO-E. EXIT.                                          
062200                                                                          
062300******************************************************************        
062400*    E S C R I B E   D E T A L L E   Y   M O V I M I E N T O     *        
062500******************************************************************        
062600 070-ESCRIBE-DETALLE-Y-MOVIMIENTO SECTION.                                
062700     SET WKS-IX-PRODM TO 1                                                
062800     SEARCH ALL WKS-DATOS-PRODM                                           
062900        WHEN WKS-PRM-ID (WKS-IX-PRODM) =                                  
063000             LIN-PRODUCT-ID (WKS-I) OF VTW-CANASTA                        
063100           CONTINUE                                                       
063200     END-SEARCH                                                           
063300                                                                          
063400     OPEN EXTEND GCTRANI                                                  
063500     INITIALIZE REG-GCTRANI                                               
063600     MOVE WKS-NEXT-ITEM-ID      TO TRI-ITEM-ID                            
063700     MOVE WKS-TRANSACTION-ID    TO TRI-TRANSACTION-ID                     
063800     MOVE LIN-PRODUCT-ID     (WKS-I) OF VTW-CANASTA                       
063900                                TO TRI-PRODUCT-ID                         
064000     MOVE LIN-QUANTITY       (WKS-I) OF VTW-CANASTA                       
064100                                TO TRI-QUANTITY                           
064200     MOVE WKS-PRM-PRECIO-WEB (WKS-IX-PRODM) TO TRI-UNIT-PRICE             
064300     MOVE ZEROES                TO TRI-DISCOUNT-AMOUNT                    
064400     COMPUTE TRI-LINE-TOTAL ROUNDED =                                     
064500             TRI-UNIT-PRICE * TRI-QUANTITY                                
064600     MOVE ZEROES                TO TRI-RETURN-QUANTITY                    
064700     WRITE REG-GCTRANI                                                    
064800     ADD 1 TO WKS-NUM-RECONCILIA                                          
064900     MOVE TRI-LINE-TOTAL TO                                               
065000          WKS-DATOS-RECONCILIA (WKS-NUM-RECONCILIA)                       
065100     ADD 1 TO WKS-NEXT-ITEM-ID                                            
065200     CLOSE GCTRANI                                                        
065300                                                                          
065400     SET WKS-IX-INVEN TO 1                                                
065500     SEARCH WKS-DATOS-INVEN                                               
065600        WHEN WKS-INV-ID (WKS-IX-INVEN) = TRI-PRODUCT-ID                   
065700           OPEN EXTEND GCMOVIM                                            
065800           INITIALIZE REG-GCMOVIM                                         
065900           MOVE WKS-NEXT-MOVEMENT-ID TO MOV-MOVEMENT-ID                   
066000           MOVE TRI-PRODUCT-ID       TO MOV-PRODUCT-ID                    
066100           MOVE WKS-TRANSACTION-ID   TO MOV-TRANSACTION-ID                
066200           MOVE 'sale'               TO MOV-MOVEMENT-TYPE                 
066300           COMPUTE MOV-QUANTITY-CHANGE = 0 - TRI-QUANTITY                 
066400           MOVE WKS-INV-STOCK (WKS-IX-INVEN)                              
066500                                     TO MOV-PREVIOUS-STOCK                
066600           SUBTRACT TRI-QUANTITY FROM                                     
066700                    WKS-INV-STOCK (WKS-IX-INVEN)                          
066800           MOVE WKS-INV-STOCK (WKS-IX-INVEN)                              
066900                                     TO MOV-NEW-STOCK                     
067000           STRING 'Online order - ' WKS-PRM-NOMBRE (WKS-IX-PRODM)         
067100                  DELIMITED BY SIZE INTO MOV-NOTES                        
067200           WRITE REG-GCMOVIM                                              
067300           ADD 1 TO WKS-NEXT-MOVEMENT-ID                                  
067400           CLOSE GCMOVIM                                                  
067500     END-SEARCH.                                                          
067600 070-ESCRIBE-DETALLE-Y-MOVIMIENTO-E. EXIT.                                
067700                                                                          
067800******************************************************************        
067900*   R E C O N C I L I A   L O S   T O T A L E S   D E L   E N C  *        
068000******************************************************************        
068100 080-RECONCILIA-TOTALES SECTION.                                          
068200     MOVE ZEROES TO WKS-RECOMPUTED-TOTAL                                  
068300     PERFORM 081-SUMA-RENGLON-RECONCILIA                                  
068400             VARYING WKS-J FROM 1 BY 1                                    
068500             UNTIL WKS-J > WKS-NUM-RECONCILIA                             
068600     COMPUTE WKS-RECOMPUTED-TAX ROUNDED =                                 
068700             WKS-RECOMPUTED-TOTAL * WKS-TASA-IMPUESTO                     
068800     COMPUTE WKS-RECOMPUTED-NET ROUNDED =                                 
068900             WKS-RECOMPUTED-TOTAL + WKS-RECOMPUTED-TAX                    
069000                                                                          
069100     MOVE WKS-RECOMPUTED-TOTAL TO WKS-TOTAL-AMOUNT                        
069200     MOVE WKS-RECOMPUTED-TAX   TO WKS-TAX-AMOUNT                          
069300     MOVE WKS-RECOMPUTED-NET   TO WKS-NET-AMOUNT                          
069400                                                                          
069500*    SOBREESCRIBE EL ENCABEZADO YA PUBLICADO CON LOS TOTALES              
069600*    RECALCULADOS (SEGUNDA ESCRITURA AUTORITATIVA, BPM-116210)      116210
069700     OPEN EXTEND GCTRANH                                                  
069800     INITIALIZE REG-GCTRANH                                               
069900     MOVE WKS-TRANSACTION-ID    TO TRH-TRANSACTION-ID                     
070000     MOVE WKS-CUSTOMER-ID       TO TRH-CUSTOMER-ID                        
070100     MOVE WKS-CUSTOMER-ID       TO TRH-CASHIER-USER-ID                    
070200     MOVE WKS-BILL-NUMBER       TO TRH-BILL-NUMBER                        
070300     MOVE WKS-TRANSACTION-DATE  TO TRH-TRANSACTION-DATE                   
070400     MOVE WKS-RECOMPUTED-TOTAL  TO TRH-TOTAL-AMOUNT                       
070500     MOVE WKS-RECOMPUTED-TAX    TO TRH-TAX-AMOUNT                         
070600     MOVE ZEROES                TO TRH-DISCOUNT-AMOUNT                    
070700     MOVE WKS-RECOMPUTED-NET    TO TRH-NET-AMOUNT                         
070800     MOVE 'sale'                TO TRH-TRANSACTION-TYPE                   
070900     MOVE 'completed'           TO TRH-STATUS                             
071000     MOVE 'online_sale'         TO TRH-SOURCE                             
071100     WRITE REG-GCTRANH                                                    
071200     CLOSE GCTRANH.                                                       
071300 080-RECONCILIA-TOTALES-E. EXIT.                                          
071400                                                                          
071500******************************************************************        
071600*   S U M A   U N   R E N G L O N   D E   R E C O N C I L I A    *        
071700******************************************************************        
071800 081-SUMA-RENGLON-RECONCILIA SECTION.                                     
071900     ADD WKS-DATOS-RECONCILIA (WKS-J) TO WKS-RECOMPUTED-TOTAL.            
072000 081-SUMA-RENGLON-RECONCILIA-E. EXIT.                                     
072100                                                                          
072200******************************************************************        
072300*         C R E A   L A   D I R E C C I O N   D E   E N V I O    *        
072400******************************************************************        
072500 085-CREA-DIRECCION-ENVIO SECTION.                                        
072600*    LA DIRECCION DE ENVIO NO TIENE ARCHIVO PROPIO EN ESTE PUERTO         
072700*    (NO APARECE EN LA TABLA DE ARCHIVOS DEL REQUERIMIENTO), SOLO         
072800*    SE LE ASIGNA UNA LLAVE 1:1 CON LA ORDEN EN LINEA.                    
072900     MOVE WKS-NEXT-ORDER-ID TO WKS-SHIPPING-ADDRESS-ID.                   
073000 085-CREA-DIRECCION-ENVIO-E. EXIT.                                        
073100                                                                          
073200******************************************************************        
073300*              E S C R I B E   O R D E N   E N   L I N E A       *        
073400******************************************************************        
073500 090-ESCRIBE-ORDEN-ONLINE SECTION.                                        
073600     OPEN EXTEND GCORDEN                                                  
073700     IF FS-GCORDEN NOT EQUAL 0 AND 05                                     
073800        MOVE 'OPEN'     TO ACCION                                         
073900        MOVE 'GCORDEN'  TO ARCHIVO                                        
074000        PERFORM 900-REPORTA-ERROR-FATAL                                   
074100     END-IF                                                               
074200     INITIALIZE REG-GCORDEN                                               
074300     MOVE WKS-NEXT-ORDER-ID      TO WKS-ORDER-ID                          
074400     MOVE WKS-ORDER-ID           TO ORD-ORDER-ID                          
074500     MOVE WKS-CUSTOMER-ID        TO ORD-CUSTOMER-ID                       
074600     MOVE WKS-TRANSACTION-ID     TO ORD-TRANSACTION-ID                    
074700     MOVE WKS-SHIPPING-ADDRESS-ID TO ORD-SHIPPING-ADDRESS-ID              
074800     MOVE 'pending'              TO ORD-ORDER-STATUS                      
074900     MOVE VTW-SHIPPING-METHOD    TO ORD-SHIPPING-METHOD                   
075000     WRITE REG-GCORDEN                                                    
075100     ADD 1 TO WKS-NEXT-ORDER-ID                                           
075200     CLOSE GCORDEN.                                                       
075300 090-ESCRIBE-ORDEN-ONLINE-E. EXIT.                                        
075400                                                                          
075500******************************************************************        
075600*                    G E N E R A   P A G O                       *        
075700******************************************************************        
075800 095-GENERA-PAGO SECTION.                                                 
075900     CALL 'GCPREF00' USING VTW-PAYMENT-METHOD, WKS-HORA-SIS,              
076000                            WKS-FECHA-SIS, WKS-NUM-REFS,                  
076100                            WKS-DATOS-REFS (1),                           
076200                            WKS-REFERENCE-NUMBER                          
076300     OPEN EXTEND GCPAGO                                                   
076400     INITIALIZE REG-GCPAGO                                                
076500     MOVE WKS-NEXT-PAYMENT-ID  TO PAG-PAYMENT-ID                          
076600     MOVE WKS-TRANSACTION-ID   TO PAG-TRANSACTION-ID                      
076700     MOVE VTW-PAYMENT-METHOD   TO PAG-PAYMENT-METHOD                      
076800     MOVE WKS-NET-AMOUNT       TO PAG-AMOUNT-PAID                         
076900     MOVE WKS-REFERENCE-NUMBER TO PAG-REFERENCE-NUMBER                    
077000     MOVE 'success'            TO PAG-STATUS                              
077100     WRITE REG-GCPAGO                                                     
077200     CLOSE GCPAGO.                                                        
077300 095-GENERA-PAGO-E. EXIT.                                                 
077400                                                                          
077500******************************************************************        
077600*           D E S P L I E G A   C O N F I R M A C I O N          *        
077700******************************************************************        
077800 098-DESPLIEGA-CONFIRMACION SECTION.                                      
077900     DISPLAY '*****************************************'                  
078000     DISPLAY 'CONFIRMACION DE PEDIDO EN LINEA - GCWEBV01'                 
078100     MOVE WKS-ORDER-ID TO WKS-MASCARA                                     
078200     DISPLAY 'ORDER ID         : ' WKS-MASCARA                            
078300     DISPLAY 'BILL NUMBER      : ' WKS-BILL-NUMBER                        
078400     MOVE WKS-TRANSACTION-ID TO WKS-MASCARA                               
078500     DISPLAY 'TRANSACTION ID   : ' WKS-MASCARA                            
078600     DISPLAY 'NET AMOUNT       : ' WKS-NET-AMOUNT                         
078700     DISPLAY 'ORDER STATUS     : PENDING'                                 
078800     DISPLAY 'PAYMENT REFERENCE: ' WKS-REFERENCE-NUMBER                   
078900     DISPLAY '*****************************************'.                 
079000 098-DESPLIEGA-CONFIRMACION-E. EXIT.                                      
079100                                                                          
079200******************************************************************        
079300*     C I E R R A   A R C H I V O S   Y   R E E S C R I B E      *        
079400*     E L   M A E S T R O   D E   I N V E N T A R I O            *        
079500******************************************************************        
079600 100-CIERRA-ARCHIVOS SECTION.                                             
079700     IF CANASTA-OK                                                        
079800        OPEN OUTPUT GCINVEN                                               
079900        IF FS-GCINVEN NOT EQUAL 0                                         
080000           MOVE 'OPEN'     TO ACCION                                      
080100           MOVE 'GCINVEN'  TO ARCHIVO                                     
080200           PERFORM 900-REPORTA-ERROR-FATAL                                
080300        END-IF                                                            
080400        PERFORM 101-REESCRIBE-REG-INVEN                                   
080500                VARYING WKS-J FROM 1 BY 1                                 
080600                UNTIL WKS-J > WKS-NUM-INVEN                               
080700        CLOSE GCINVEN                                                     
080800     END-IF.                                                              
080900 100-CIERRA-ARCHIVOS-E. EXIT.                                             
081000                                                                          
081100******************************************************************        
081200*   R E E S C R I B E   U N   R E N G L O N   D E   I N V E N T  *        
081300******************************************************************        
081400 101-REESCRIBE-REG-INVEN SECTION.                                         
081500     INITIALIZE REG-GCINVEN                                               
081600     MOVE WKS-INV-ID      (WKS-J) TO INV-PRODUCT-ID                       
081700     MOVE WKS-INV-STOCK   (WKS-J) TO INV-CURRENT-STOCK                    
081800     MOVE WKS-INV-MINIMO  (WKS-J) TO INV-MIN-STOCK-LEVEL                  
081900     WRITE REG-GCINVEN.                                                   
082000 101-REESCRIBE-REG-INVEN-E. EXIT.                                         
082100                                                                          
082200******************************************************************        
082300*         R E P O R T A   E R R O R   F A T A L   D E   O P E N  *        
082400******************************************************************        
082500 900-REPORTA-ERROR-FATAL SECTION.                                         
082600     MOVE SPACES TO LLAVE                                                 
082700     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,              
082800                            FS-GCTRANH, FSE-GCTRANH                       
082900     DISPLAY '>>> ALGO SALIO MAL CON ARCHIVO ' ARCHIVO ' <<<'             
083000             UPON CONSOLE                                                 
083100     MOVE 91 TO RETURN-CODE                                               
083200     STOP RUN.                                                            
083300 900-REPORTA-ERROR-FATAL-E. EXIT.                                         
