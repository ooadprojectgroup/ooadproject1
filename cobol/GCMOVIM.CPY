000100******************************************************************        
000200* COPY        : GCMOVIM                                          *        
000300* DESCRIPCION : BITACORA DE MOVIMIENTO DE INVENTARIO GENERADA AL *        
000400*             : POSTEAR UNA VENTA (KARDEX DE SALIDA POR VENTA).  *        
000500******************************************************************        
000600 01  REG-GCMOVIM.                                                         
000700    03 MOV-MOVEMENT-ID          PIC 9(09).                                
000800    03 MOV-PRODUCT-ID           PIC 9(09).                                
000900    03 MOV-TRANSACTION-ID       PIC 9(09).                                
001000    03 MOV-MOVEMENT-TYPE        PIC X(50).                                
001100    03 MOV-QUANTITY-CHANGE      PIC S9(05).                               
001200    03 MOV-PREVIOUS-STOCK       PIC S9(07).                               
001300    03 MOV-NEW-STOCK            PIC S9(07).                               
001400    03 MOV-NOTES                PIC X(100).                               
001500    03 FILLER                   PIC X(04).                                
