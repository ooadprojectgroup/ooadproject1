000100******************************************************************        
000200* FECHA       : 19/01/1994                                       *        
000300* PROGRAMADOR : JUAN TORRES LOPEZ (JTL)                          *        
000400* APLICACION  : VENTAS DVP GIFT CENTER                           *        
000500* PROGRAMA    : GCPREF00                                         *        
000600* TIPO        : SUBRUTINA (CALLED)                               *        
000700* DESCRIPCION : GENERA LA REFERENCIA UNICA DE PAGO A PARTIR DEL  *        
000800*             : METODO DE PAGO Y LA MARCA DE TIEMPO, CON DIEZ    *        
000900*             : REINTENTOS CON SUFIJO ALEATORIO Y OTROS DIEZ     *        
001000*             : REINTENTOS REGENERANDO LA MARCA DE TIEMPO SI     *        
001100*             : TODAVIA COLISIONA.                               *        
001200* ARCHIVOS    : NO APLICA, RECIBE TABLA EN MEMORIA               *        
001300* PROGRAMA(S) : NINGUNO                                         *         
001400* BPM/RATIONAL: 106228                                           *        
001500* NOMBRE      : GENERACION DE REFERENCIA DE PAGO                 *        
001600******************************************************************        
001700*                    H I S T O R I A L   D E   C A M B I O S     *        
001800******************************************************************        
001900*    FECHA       INIC   TICKET      DESCRIPCION                           
002000*    ----------  -----  ----------  ---------------------------           
002100*    1994-01-19  JTL    BPM-106228  VERSION INICIAL, SIN REINTE     106228
002200*    1994-01-19  JTL    BPM-106228  NTO DE COLISION                 106228
002300*    1995-10-05  MFC    BPM-108871  AGREGA DIEZ REINTENTOS CON      108871
002400*    1995-10-05  MFC    BPM-108871  SUFIJO ALEATORIO                108871
002500*    1997-06-02  MFC    BPM-110042  AGREGA SEGUNDA TANDA DE DIEZ    110042
002600*    1997-06-02  MFC    BPM-110042  REINTENTOS REGENERANDO HORA     110042
002700*    1998-12-01  MFC    BPM-111400  AMPLIA MARCA DE TIEMPO A 4      111400
002800*    1998-12-01  MFC    BPM-111400  DIGITOS DE ANIO (PROYECTO Y2K)  111400
002900*    2009-09-15  JTL    BPM-130772  ESTANDARIZA CODIGOS DE METO     130772
003000*    2009-09-15  JTL    BPM-130772  DO DE PAGO EN DICCIONARIO       130772
003100******************************************************************        
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID.    GCPREF00.                                                 
003400 AUTHOR.        JUAN TORRES LOPEZ.                                        
003500 INSTALLATION.  DVP GIFT CENTER - SISTEMAS.                               
003600 DATE-WRITTEN.  19/01/1994.                                               
003700 DATE-COMPILED.                                                           
003800 SECURITY.      CONFIDENCIAL - USO INTERNO DE SISTEMAS.                   
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-370.                                                
004200 OBJECT-COMPUTER. IBM-370.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01               IS TOP-OF-FORM                                     
004500     UPSI-0            IS WKS-SWITCH-DEPURA                               
004600                        ON  STATUS IS DEPURA                              
004700                        OFF STATUS IS DEPURA-NO.                          
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000 01 WKS-METODO-MINUSCULA           PIC X(50) VALUE SPACES.                
005100 01 WKS-CODIGO-METODO               PIC X(04) VALUE SPACES.               
005200 01 WKS-CONTIENE-CUENTA             PIC 9(04) COMP VALUE ZEROES.          
005300 01 WKS-VARIABLES-TRABAJO.                                                
005400    02 WKS-REINTENTO-1              PIC 9(02) COMP VALUE ZEROES.          
005500    02 WKS-REINTENTO-2               PIC 9(02) COMP VALUE ZEROES.         
005600    02 WKS-I                         PIC 9(04) COMP VALUE ZEROES.         
005700    02 WKS-SEMILLA                   PIC 9(08) COMP VALUE ZEROES.         
005800    02 WKS-COCIENTE                  PIC 9(08) COMP VALUE ZEROES.         
005900    02 WKS-ENCONTRADO                PIC 9(01) VALUE ZEROES.              
006000       88 REFERENCIA-DUPLICADA                 VALUE 1.                   
006100       88 REFERENCIA-LIBRE                     VALUE 0.                   
006200 01 WKS-MARCA-TIEMPO                 PIC 9(12) VALUE ZEROES.              
006300 01 WKS-MARCA-TIEMPO-R REDEFINES WKS-MARCA-TIEMPO.                        
006400    02 WKS-MT-FECHA                  PIC 9(06).                           
006500    02 WKS-MT-HORA                   PIC 9(06).                           
006600 01 WKS-ALEATORIO-4                  PIC 9(04) VALUE ZEROES.              
006700 01 WKS-REFERENCIA-ARMADA            PIC X(100) VALUE SPACES.             
006800 01 WKS-ANIO-COMPLETO                PIC 9(04) VALUE ZEROES.              
006900 01 WKS-ANIO-CORTO                   PIC 9(02) VALUE ZEROES.              
007000 01 WKS-MES                          PIC 9(02) VALUE ZEROES.              
007100 01 WKS-DIA                          PIC 9(02) VALUE ZEROES.              
007200 01 WKS-HH                           PIC 9(02) VALUE ZEROES.              
007300 01 WKS-MM                           PIC 9(02) VALUE ZEROES.              
007400 01 WKS-SS                           PIC 9(02) VALUE ZEROES.              
007500 01 WKS-CC                           PIC 9(02) VALUE ZEROES.              
007600                                                                          
007700 LINKAGE SECTION.                                                         
007800 01 LK-PAYMENT-METHOD                PIC X(50).                           
007900 01 LK-HORA                          PIC 9(08).                           
008000 01 LK-HORA-R REDEFINES LK-HORA.                                          
008100    02 LK-HO-HH                      PIC 9(02).                           
008200    02 LK-HO-MM                      PIC 9(02).                           
008300    02 LK-HO-SS                      PIC 9(02).                           
008400    02 LK-HO-CC                      PIC 9(02).                           
008500 01 LK-FECHA                         PIC 9(08).                           
008600 01 LK-FECHA-R REDEFINES LK-FECHA.                                        
008700    02 LK-FE-ANIO                    PIC 9(04).                           
008800    02 LK-FE-MES                     PIC 9(02).                           
008900    02 LK-FE-DIA                     PIC 9(02).                           
009000 01 LK-NUM-REFS                      PIC 9(04) COMP.                      
009100 01 LK-TABLA-REFS.                                                        
009200    02 LK-DATOS-REFS OCCURS 1 TO 2000 TIMES                               
009300                      DEPENDING ON LK-NUM-REFS                            
009400                      PIC X(100).                                         
009500 01 LK-REFERENCIA-NUMERO             PIC X(100).                          
009600                                                                          
009700 PROCEDURE DIVISION USING LK-PAYMENT-METHOD, LK-HORA, LK-FECHA,           
009800                           LK-NUM-REFS, LK-TABLA-REFS,                    
009900                           LK-REFERENCIA-NUMERO.                          
010000 000-PRINCIPAL SECTION.                                                   
010100     MOVE SPACES TO LK-REFERENCIA-NUMERO                                  
010200     PERFORM 010-DESCOMPONE-FECHA-HORA                                    
010300     PERFORM 020-RESUELVE-CODIGO-METODO                                   
010400     MOVE 0 TO WKS-REINTENTO-1                                            
010500     MOVE 0 TO WKS-REINTENTO-2                                            
010600     PERFORM 030-GENERA-ALEATORIO-4                                       
010700     PERFORM 040-CONSTRUYE-REFERENCIA                                     
010800     PERFORM 050-VERIFICA-DUPLICADO                                       
010900     PERFORM 025-REINTENTO-TANDA-1                                        
011000             UNTIL (REFERENCIA-LIBRE) OR (WKS-REINTENTO-1 >= 10)          
011100     IF REFERENCIA-DUPLICADA                                              
011200        PERFORM 026-REINTENTO-TANDA-2                                     
011300                UNTIL (REFERENCIA-LIBRE)                                  
011400                   OR (WKS-REINTENTO-2 >= 10)                             
011500     END-IF                                                               
011600*    SI AUN HAY COLISION SE REGRESA LA REFERENCIA TAL COMO QUEDO          
011700*    (RIESGO ACEPTADO, VER BPM-106228)                              106228
011800     MOVE WKS-REFERENCIA-ARMADA TO LK-REFERENCIA-NUMERO                   
011900     GOBACK.                                                              
012000 000-PRINCIPAL-E. EXIT.                                                   
012100                                                                          
012200******************************************************************        
012300*   P R I M E R A   T A N D A   D E   R E I N T E N T O S        *        
012400******************************************************************        
012500 025-REINTENTO-TANDA-1 SECTION.                                           
012600     ADD 1 TO WKS-REINTENTO-1                                             
012700     PERFORM 030-GENERA-ALEATORIO-4                                       
012800     PERFORM 040-CONSTRUYE-REFERENCIA                                     
012900     PERFORM 050-VERIFICA-DUPLICADO.                                      
013000 025-REINTENTO-TANDA-1-E. EXIT.                                           
013100                                                                          
013200******************************************************************        
013300*   S E G U N D A   T A N D A   D E   R E I N T E N T O S        *        
013400******************************************************************        
013500 026-REINTENTO-TANDA-2 SECTION.                                           
013600     ADD 1 TO WKS-REINTENTO-2                                             
013700     ADD 1 TO WKS-MARCA-TIEMPO                                            
013800     PERFORM 030-GENERA-ALEATORIO-4                                       
013900     PERFORM 040-CONSTRUYE-REFERENCIA                                     
014000     PERFORM 050-VERIFICA-DUPLICADO.                                      
014100 026-REINTENTO-TANDA-2-E. EXIT.                                           
014200                                                                          
014300******************************************************************        
014400*     D E S C O M P O N E   F E C H A   Y   H O R A   R E C I B  *        
014500******************************************************************        
014600 010-DESCOMPONE-FECHA-HORA SECTION.                                       
014700     MOVE LK-FE-ANIO TO WKS-ANIO-COMPLETO                                 
014800     DIVIDE WKS-ANIO-COMPLETO BY 100                                      
014900            GIVING WKS-COCIENTE REMAINDER WKS-ANIO-CORTO                  
015000     MOVE LK-FE-MES TO WKS-MES                                            
015100     MOVE LK-FE-DIA TO WKS-DIA                                            
015200     MOVE LK-HO-HH  TO WKS-HH                                             
015300     MOVE LK-HO-MM  TO WKS-MM                                             
015400     MOVE LK-HO-SS  TO WKS-SS                                             
015500     MOVE LK-HO-CC  TO WKS-CC                                             
015600     STRING WKS-ANIO-CORTO DELIMITED BY SIZE                              
015700            WKS-MES        DELIMITED BY SIZE                              
015800            WKS-DIA        DELIMITED BY SIZE                              
015900            WKS-HH         DELIMITED BY SIZE                              
016000            WKS-MM         DELIMITED BY SIZE                              
016100            WKS-SS         DELIMITED BY SIZE                              
016200            INTO WKS-MARCA-TIEMPO.                                        
016300 010-DESCOMPONE-FECHA-HORA-E. EXIT.                                       
016400                                                                          
016500******************************************************************        
016600*  R E S U E L V E   E L   C O D I G O   D E L   M E T O D O     *        
016700******************************************************************        
016800 020-RESUELVE-CODIGO-METODO SECTION.                                      
016900     MOVE SPACES TO WKS-METODO-MINUSCULA                                  
017000     MOVE LK-PAYMENT-METHOD TO WKS-METODO-MINUSCULA                       
017100     INSPECT WKS-METODO-MINUSCULA                                         
017200             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
017300                     TO 'abcdefghijklmnopqrstuvwxyz'                      
017400     MOVE 'PAY ' TO WKS-CODIGO-METODO                                     
017500     MOVE ZEROES TO WKS-CONTIENE-CUENTA                                   
017600     INSPECT WKS-METODO-MINUSCULA                                         
017700             TALLYING WKS-CONTIENE-CUENTA                                 
017800             FOR ALL 'cash on delivery'                                   
017900     IF WKS-CONTIENE-CUENTA > 0                                           
018000        MOVE 'COD ' TO WKS-CODIGO-METODO                                  
018100     ELSE                                                                 
018200        IF WKS-METODO-MINUSCULA = 'cod'                                   
018300           MOVE 'COD ' TO WKS-CODIGO-METODO                               
018400        ELSE                                                              
018500           MOVE ZEROES TO WKS-CONTIENE-CUENTA                             
018600           INSPECT WKS-METODO-MINUSCULA                                   
018700                   TALLYING WKS-CONTIENE-CUENTA FOR ALL 'debit'           
018800           IF WKS-CONTIENE-CUENTA > 0                                     
018900              MOVE 'DC  ' TO WKS-CODIGO-METODO                            
019000           ELSE                                                           
019100              MOVE ZEROES TO WKS-CONTIENE-CUENTA                          
019200              INSPECT WKS-METODO-MINUSCULA                                
019300                      TALLYING WKS-CONTIENE-CUENTA                        
019400                      FOR ALL 'credit'                                    
019500              IF WKS-CONTIENE-CUENTA > 0                                  
019600                 MOVE 'CC  ' TO WKS-CODIGO-METODO                         
019700              ELSE                                                        
019800                 MOVE ZEROES TO WKS-CONTIENE-CUENTA                       
019900                 INSPECT WKS-METODO-MINUSCULA                             
020000                         TALLYING WKS-CONTIENE-CUENTA                     
020100                         FOR ALL 'cash'                                   
020200                 IF WKS-CONTIENE-CUENTA > 0                               
020300                    MOVE 'CASH' TO WKS-CODIGO-METODO                      
020400                 END-IF                                                   
020500              END-IF                                                      
020600           END-IF                                                         
020700        END-IF                                                            
020800     END-IF.                                                              
020900 020-RESUELVE-CODIGO-METODO-E. EXIT.                                      
021000                                                                          
021100******************************************************************        
021200*        G E N E R A   S U F I J O   A L E A T O R I O   ( 4 )   *        
021300******************************************************************        
021400 030-GENERA-ALEATORIO-4 SECTION.                                          
021500     COMPUTE WKS-SEMILLA = (WKS-CC * 97) + (WKS-SS * 31) +                
021600             (WKS-HH * 7) + WKS-REINTENTO-1 + WKS-REINTENTO-2             
021700     DIVIDE WKS-SEMILLA BY 10000 GIVING WKS-COCIENTE                      
021800            REMAINDER WKS-ALEATORIO-4.                                    
021900 030-GENERA-ALEATORIO-4-E. EXIT.                                          
022000                                                                          
022100******************************************************************        
022200*            C O N S T R U Y E   L A   R E F E R E N C I A       *        
022300******************************************************************        
022400 040-CONSTRUYE-REFERENCIA SECTION.                                        
022500     MOVE SPACES TO WKS-REFERENCIA-ARMADA                                 
022600     STRING 'REF-'          DELIMITED BY SIZE                             
022700            WKS-CODIGO-METODO DELIMITED BY SPACE                          
022800            WKS-MARCA-TIEMPO DELIMITED BY SIZE                            
022900            WKS-ALEATORIO-4  DELIMITED BY SIZE                            
023000            INTO WKS-REFERENCIA-ARMADA.                                   
023100 040-CONSTRUYE-REFERENCIA-E. EXIT.                                        
023200                                                                          
023300******************************************************************        
023400*  V E R I F I C A   S I   L A   R E F E R E N C I A   E X I S T *        
023500******************************************************************        
023600 050-VERIFICA-DUPLICADO SECTION.                                          
023700     MOVE 0 TO WKS-ENCONTRADO                                             
023800     PERFORM 051-COMPARA-REG-REF                                          
023900             VARYING WKS-I FROM 1 BY 1                                    
024000             UNTIL WKS-I > LK-NUM-REFS.                                   
024100 050-VERIFICA-DUPLICADO-E. EXIT.                                          
024200                                                                          
024300******************************************************************        
024400*   C O M P A R A   U N A   R E F E R E N C I A   D E   T A B L A*        
024500******************************************************************        
024600 051-COMPARA-REG-REF SECTION.                                             
024700     IF LK-DATOS-REFS (WKS-I) = WKS-REFERENCIA-ARMADA                     
024800        MOVE 1 TO WKS-ENCONTRADO                                          
024900     END-IF.                                                              
025000 051-COMPARA-REG-REF-E. EXIT.                                             
