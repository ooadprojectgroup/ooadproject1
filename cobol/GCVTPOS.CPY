000100******************************************************************        
000200* COPY        : GCVTPOS                                          *        
000300* DESCRIPCION : CANASTA DE ENTRADA PARA EL CANAL DE CAJA (POS).  *        
000400*             : UN ENCABEZADO MAS LOS RENGLONES DE LA CANASTA,   *        
000500*             : UNA SOLA SOLICITUD DE POSTEO POR CORRIDA.        *        
000600******************************************************************        
000700 01  REG-GCVTPOS.                                                         
000800    03 VTP-CASHIER-USER-ID      PIC 9(09).                                
000900    03 VTP-CUSTOMER-ID          PIC 9(09).                                
001000    03 VTP-DISCOUNT-AMOUNT      PIC S9(08)V99.                            
001100    03 VTP-PAYMENT-METHOD       PIC X(50).                                
001200    03 VTP-LINE-COUNT           PIC 9(03) COMP.                           
001300    03 FILLER                   PIC X(10).                                
001400    03 VTP-CANASTA OCCURS 1 TO 50 TIMES                                   
001500                   DEPENDING ON VTP-LINE-COUNT                            
001600                   INDEXED BY VTP-I.                                      
001700       COPY GCLINEA.                                                      
