000100******************************************************************        
000200* FECHA       : 11/07/2004                                       *        
000300* PROGRAMADOR : ROSA VARGAS (RVG)                                *        
000400* APLICACION  : VENTAS DVP GIFT CENTER                           *        
000500* PROGRAMA    : GCTAXR00                                         *        
000600* TIPO        : SUBRUTINA (CALLED)                               *        
000700* DESCRIPCION : RESUELVE LA TASA DE IMPUESTO VIGENTE A PARTIR    *        
000800*             : DEL ARCHIVO DE CONFIGURACION GCTAXCF, GARANTIZA  *        
000900*             : EL RANGO [0.0000, 1.0000] Y REGRESA CERO SI EL   *        
001000*             : ARCHIVO NO TIENE REGISTRO CONFIGURADO.           *        
001100* ARCHIVOS    : GCTAXCF=C                                        *        
001200* PROGRAMA(S) : NINGUNO                                         *         
001300* BPM/RATIONAL: 118220                                           *        
001400* NOMBRE      : RESOLUCION DE TASA DE IMPUESTO                   *        
001500******************************************************************        
001600*                    H I S T O R I A L   D E   C A M B I O S     *        
001700******************************************************************        
001800*    FECHA       INIC   TICKET      DESCRIPCION                           
001900*    ----------  -----  ----------  ---------------------------           
002000*    2004-07-11  RVG    BPM-118220  VERSION INICIAL, SEPARADA DE    118220
002100*    2004-07-11  RVG    BPM-118220  GCPOSV01 Y GCWEBV01             118220
002200*    2006-02-20  RVG    BPM-121004  VALOR POR DEFECTO 0.0000 SI     121004
002300*    2006-02-20  RVG    BPM-121004  NO EXISTE REGISTRO DE TASA      121004
002400*    2009-09-15  JTL    BPM-130771  RECORTA TASA FUERA DE RANGO     130771
002500*    2009-09-15  JTL    BPM-130771  A [0,1] EN VEZ DE RECHAZAR      130771
002600*    2011-05-30  HBA    BPM-134802  AGREGA REDEFINES DE LIMITES     134802
002700*    2011-05-30  HBA    BPM-134802  MINIMO Y MAXIMO PARA REVISAR    134802
002800*    2011-05-30  HBA    BPM-134802  SIGNO ANTES DE COMPARAR         134802
002900******************************************************************        
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID.    GCTAXR00.                                                 
003200 AUTHOR.        ROSA VARGAS.                                              
003300 INSTALLATION.  DVP GIFT CENTER - SISTEMAS.                               
003400 DATE-WRITTEN.  11/07/2004.                                               
003500 DATE-COMPILED.                                                           
003600 SECURITY.      CONFIDENCIAL - USO INTERNO DE SISTEMAS.                   
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-370.                                                
004000 OBJECT-COMPUTER. IBM-370.                                                
004100 SPECIAL-NAMES.                                                           
004200     C01               IS TOP-OF-FORM                                     
004300     UPSI-0            IS WKS-SWITCH-DEPURA                               
004400                        ON  STATUS IS DEPURA                              
004500                        OFF STATUS IS DEPURA-NO.                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT GCTAXCF ASSIGN TO GCTAXCF                                     
004900            ORGANIZATION IS SEQUENTIAL                                    
005000            FILE STATUS  IS FS-GCTAXCF                                    
005100                            FSE-GCTAXCF.                                  
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  GCTAXCF                                                              
005500     RECORDING MODE IS F                                                  
005600     LABEL RECORDS ARE STANDARD.                                          
005700     COPY GCTAXCF.                                                        
005800                                                                          
005900 WORKING-STORAGE SECTION.                                                 
006000 01 WKS-FS-STATUS.                                                        
006100    02 FS-GCTAXCF               PIC 9(02) VALUE ZEROES.                   
006200    02 FSE-GCTAXCF.                                                       
006300       04 FSE-RETURN-01         PIC S9(4) COMP-5 VALUE 0.                 
006400       04 FSE-FUNCTION-01       PIC S9(4) COMP-5 VALUE 0.                 
006500       04 FSE-FEEDBACK-01       PIC S9(4) COMP-5 VALUE 0.                 
006600 01 WKS-TASA-LEIDA               PIC S9V9(4) VALUE ZEROES.                
006700*    TABLA REDEFINIDA PARA REVISAR EL SIGNO DE LA TASA LEIDA              
006800 01 WKS-TASA-SIGNO REDEFINES WKS-TASA-LEIDA.                              
006900    02 WKS-TASA-DIGITOS         PIC 9V9(4).                               
007000    02 FILLER                   PIC X VALUE SPACE.                        
007100 01 WKS-LIMITE-MINIMO            PIC S9V9(4) VALUE ZEROES.                
007200 01 WKS-LIMITE-MINIMO-R REDEFINES WKS-LIMITE-MINIMO.                      
007300    02 WKS-LIMINF-DIGITOS        PIC 9V9(4).                              
007400 01 WKS-LIMITE-MAXIMO            PIC S9V9(4) VALUE 1.0000.                
007500 01 WKS-LIMITE-MAXIMO-R REDEFINES WKS-LIMITE-MAXIMO.                      
007600    02 WKS-LIMSUP-DIGITOS        PIC 9V9(4).                              
007700                                                                          
007800 LINKAGE SECTION.                                                         
007900 01 LK-TASA-IMPUESTO              PIC S9V9(4).                            
008000                                                                          
008100 PROCEDURE DIVISION USING LK-TASA-IMPUESTO.                               
008200 000-PRINCIPAL SECTION.                                                   
008300     MOVE ZEROES TO LK-TASA-IMPUESTO                                      
008400     PERFORM 010-LEE-CONFIGURACION                                        
008500     PERFORM 020-SANEA-RANGO                                              
008600     MOVE WKS-TASA-LEIDA TO LK-TASA-IMPUESTO                              
008700     GOBACK.                                                              
008800 000-PRINCIPAL-E. EXIT.                                                   
008900                                                                          
009000******************************************************************        
009100*        L E E   L A   T A S A   D E   I M P U E S T O   V I G E *        
009200******************************************************************        
009300 010-LEE-CONFIGURACION SECTION.                                           
009400     MOVE ZEROES TO WKS-TASA-LEIDA                                        
009500     OPEN INPUT GCTAXCF                                                   
009600     IF FS-GCTAXCF = 0                                                    
009700        READ GCTAXCF                                                      
009800          AT END                                                          
009900             MOVE ZEROES TO WKS-TASA-LEIDA                                
010000          NOT AT END                                                      
010100             MOVE TAX-TAX-RATE TO WKS-TASA-LEIDA                          
010200        END-READ                                                          
010300        CLOSE GCTAXCF                                                     
010400     ELSE                                                                 
010500*       NO EXISTE ARCHIVO DE CONFIGURACION, TASA QUEDA EN CERO            
010600        CONTINUE                                                          
010700     END-IF.                                                              
010800 010-LEE-CONFIGURACION-E. EXIT.                                           
010900                                                                          
011000******************************************************************        
011100*   R E C O R T A   L A   T A S A   A L   R A N G O   [ 0 , 1 ]  *        
011200******************************************************************        
011300 020-SANEA-RANGO SECTION.                                                 
011400     IF WKS-TASA-LEIDA < WKS-LIMITE-MINIMO                                
011500        MOVE WKS-LIMITE-MINIMO TO WKS-TASA-LEIDA                          
011600     END-IF                                                               
011700     IF WKS-TASA-LEIDA > WKS-LIMITE-MAXIMO                                
011800        MOVE WKS-LIMITE-MAXIMO TO WKS-TASA-LEIDA                          
011900     END-IF.                                                              
012000 020-SANEA-RANGO-E. EXIT.                                                 
