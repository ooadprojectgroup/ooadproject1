000100******************************************************************        
000200* COPY        : GCORDEN                                          *        
000300* DESCRIPCION : ORDEN EN LINEA, ENVOLTURA DE ENVIO SOBRE UNA     *        
000400*             : TRANSACCION YA PUBLICADA. SOLO CANAL ONLINE.     *        
000500******************************************************************        
000600 01  REG-GCORDEN.                                                         
000700    03 ORD-ORDER-ID             PIC 9(09).                                
000800    03 ORD-CUSTOMER-ID          PIC 9(09).                                
000900    03 ORD-TRANSACTION-ID       PIC 9(09).                                
001000    03 ORD-SHIPPING-ADDRESS-ID  PIC 9(09).                                
001100    03 ORD-ORDER-STATUS         PIC X(50).                                
001200    03 ORD-SHIPPING-METHOD      PIC X(50).                                
001300    03 FILLER                   PIC X(04).                                
