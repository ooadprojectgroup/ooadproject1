000100******************************************************************        
000200* COPY        : GCPAGO                                           *        
000300* DESCRIPCION : RENGLON DE PAGO POSTEADO CONTRA UNA TRANSACCION  *        
000400*             : DE VENTA YA PUBLICADA.                           *        
000500******************************************************************        
000600 01  REG-GCPAGO.                                                          
000700    03 PAG-PAYMENT-ID           PIC 9(09).                                
000800    03 PAG-TRANSACTION-ID       PIC 9(09).                                
000900    03 PAG-PAYMENT-METHOD       PIC X(50).                                
001000    03 PAG-AMOUNT-PAID          PIC S9(08)V99.                            
001100    03 PAG-REFERENCE-NUMBER     PIC X(100).                               
001200    03 PAG-STATUS               PIC X(20).                                
001300    03 FILLER                   PIC X(02).                                
