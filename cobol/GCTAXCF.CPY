000100******************************************************************        
000200* COPY        : GCTAXCF                                          *        
000300* DESCRIPCION : CONFIGURACION DE TASA DE IMPUESTO VIGENTE, UN    *        
000400*             : SOLO RENGLON EN EL ARCHIVO.                      *        
000500******************************************************************        
000600 01  REG-GCTAXCF.                                                         
000700    03 TAX-TAX-RATE             PIC S9V9(4).                              
000800    03 FILLER                   PIC X(15).                                
