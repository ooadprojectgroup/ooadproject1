000100******************************************************************        
000200* FECHA       : 10/03/1987                                       *        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *        
000400* APLICACION  : VENTAS DVP GIFT CENTER                           *        
000500* PROGRAMA    : GCPOSV01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : POSTEA UNA VENTA DE CAJA (POS). VALIDA EXISTEN-  *        
000800*             : CIAS, PRECIA LA CANASTA, CALCULA IMPUESTO Y      *        
000900*             : DESCUENTO DE ENCABEZADO, PUBLICA ENCABEZADO,     *        
001000*             : DETALLE Y MOVIMIENTO DE INVENTARIO, Y REGISTRA   *        
001100*             : EL PAGO DE LA TRANSACCION.                       *        
001200* ARCHIVOS    : GCVTPOS=E,GCPRODM=C,GCINVEN=C/A,GCTRANH=C/A,     *        
001300*             : GCTRANI=C/A,GCMOVIM=C/A,GCPAGO=C/A               *        
001400* ACCION (ES) : P=POSTEO DE VENTA DE CAJA                        *        
001500* PROGRAMA(S) : GCTAXR00, GCBILL00, GCPREF00                     *        
001600* INSTALADO   : 15/03/1987                                       *        
001700* BPM/RATIONAL: 100234                                           *        
001800* NOMBRE      : POSTEO VENTA PUNTO DE VENTA (CAJA)               *        
001900******************************************************************        
002000*                    H I S T O R I A L   D E   C A M B I O S     *        
002100******************************************************************        
002200*    FECHA       INIC   TICKET      DESCRIPCION                           
002300*    ----------  -----  ----------  ---------------------------           
002400*    1987-03-10  PEDR   BPM-100234  VERSION INICIAL, POSTEO POS     100234
002500*    1987-03-10  PEDR   BPM-100234  SOLO VALIDA EXISTENCIA TOTAL    100234
002600*    1987-09-02  PEDR   BPM-100551  AGREGA DESCUENTO POR RENGLON    100551
002700*    1988-05-18  EDR    BPM-101004  CAMBIA A DOS PASADAS, VALIDA    101004
002800*    1988-05-18  EDR    BPM-101004  TODA LA CANASTA ANTES DE ESC    101004
002900*    1989-11-27  EDR    BPM-102230  AGREGA BITACORA DE MOVIMIENT    102230
003000*    1990-06-09  HBA    BPM-103117  AGREGA DESCUENTO DE ENCABEZA    103117
003100*    1991-02-14  HBA    BPM-104042  VALIDA RANGO DE TASA IMPUEST    104042
003200*    1992-08-30  JTL    BPM-105390  SEPARA GENERACION DE BILL NO    105390
003300*    1992-08-30  JTL    BPM-105390  A RUTINA GCBILL00 COMPARTIDA    105390
003400*    1994-01-19  JTL    BPM-106228  SEPARA REFERENCIA DE PAGO A     106228
003500*    1994-01-19  JTL    BPM-106228  RUTINA GCPREF00 COMPARTIDA      106228
003600*    1995-10-05  MFC    BPM-108871  AGREGA REINTENTO DE DUPLICA     108871
003700*    1995-10-05  MFC    BPM-108871  DO DE BILL NUMBER Y REFEREN     108871
003800*    1998-12-01  MFC    BPM-111400  AMPLIA FECHA SISTEMA A 4 DI     111400
003900*    1998-12-01  MFC    BPM-111400  GITOS DE ANIO (PROYECTO Y2K)    111400
004000*    2001-04-23  RVG    BPM-114902  REDONDEA IMPUESTO Y NETO EN     114902
004100*    2001-04-23  RVG    BPM-114902  TODO COMPUTE DE MONTO EN Q      114902
004200*    2004-07-11  RVG    BPM-118220  SEPARA TASA DE IMPUESTO A       118220
004300*    2004-07-11  RVG    BPM-118220  RUTINA GCTAXR00 COMPARTIDA      118220
004400******************************************************************        
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.    GCPOSV01.                                                 
004700 AUTHOR.        ERICK RAMIREZ.                                            
004800 INSTALLATION.  DVP GIFT CENTER - SISTEMAS.                               
004900 DATE-WRITTEN.  10/03/1987.                                               
005000 DATE-COMPILED.                                                           
005100 SECURITY.      CONFIDENCIAL - USO INTERNO DE SISTEMAS.                   
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-370.                                                
005500 OBJECT-COMPUTER. IBM-370.                                                
005600 SPECIAL-NAMES.                                                           
005700     C01               IS TOP-OF-FORM                                     
005800     UPSI-0            IS WKS-SWITCH-DEPURA                               
005900                        ON  STATUS IS DEPURA                              
006000                        OFF STATUS IS DEPURA-NO.                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT GCVTPOS ASSIGN TO GCVTPOS                                     
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS  IS FS-GCVTPOS                                    
006600                            FSE-GCVTPOS.                                  
006700                                                                          
006800     SELECT GCPRODM ASSIGN TO GCPRODM                                     
006900            ORGANIZATION IS SEQUENTIAL                                    
007000            FILE STATUS  IS FS-GCPRODM                                    
007100                            FSE-GCPRODM.                                  
007200                                                                          
007300     SELECT GCINVEN ASSIGN TO GCINVEN                                     
007400            ORGANIZATION IS SEQUENTIAL                                    
007500            FILE STATUS  IS FS-GCINVEN                                    
007600                            FSE-GCINVEN.                                  
007700                                                                          
007800     SELECT GCTRANH ASSIGN TO GCTRANH                                     
007900            ORGANIZATION IS SEQUENTIAL                                    
008000            FILE STATUS  IS FS-GCTRANH                                    
008100                            FSE-GCTRANH.                                  
008200                                                                          
008300     SELECT GCTRANI ASSIGN TO GCTRANI                                     
008400            ORGANIZATION IS SEQUENTIAL                                    
008500            FILE STATUS  IS FS-GCTRANI                                    
008600                            FSE-GCTRANI.                                  
008700                                                                          
008800     SELECT GCMOVIM ASSIGN TO GCMOVIM                                     
008900            ORGANIZATION IS SEQUENTIAL                                    
009000            FILE STATUS  IS FS-GCMOVIM                                    
009100                            FSE-GCMOVIM.                                  
009200                                                                          
009300     SELECT GCPAGO  ASSIGN TO GCPAGO                                      
009400            ORGANIZATION IS SEQUENTIAL                                    
009500            FILE STATUS  IS FS-GCPAGO                                     
009600                            FSE-GCPAGO.                                   
009700                                                                          
009800 DATA DIVISION.                                                           
009900 FILE SECTION.                                                            
010000******************************************************************        
010100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
010200******************************************************************        
010300*   CANASTA DE ENTRADA DEL CAJERO (UNA SOLICITUD POR CORRIDA)             
010400*   MAESTRO DE PRODUCTOS                                                  
010500*   MAESTRO DE INVENTARIO                                                 
010600*   ENCABEZADO DE TRANSACCION PUBLICADO                                   
010700*   DETALLE DE TRANSACCION PUBLICADO                                      
010800*   BITACORA DE MOVIMIENTO DE INVENTARIO PUBLICADA                        
010900*   PAGO PUBLICADO                                                        
011000 FD  GCVTPOS                                                              
011100     RECORDING MODE IS F                                                  
011200     LABEL RECORDS ARE STANDARD.                                          
011300     COPY GCVTPOS.                                                        
011400 FD  GCPRODM                                                              
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORDS ARE STANDARD.                                          
011700     COPY GCPRODM.                                                        
011800 FD  GCINVEN                                                              
011900     RECORDING MODE IS F                                                  
012000     LABEL RECORDS ARE STANDARD.                                          
012100     COPY GCINVEN.                                                        
012200 FD  GCTRANH                                                              
012300     RECORDING MODE IS F                                                  
012400     LABEL RECORDS ARE STANDARD.                                          
012500     COPY GCTRANH.                                                        
012600 FD  GCTRANI                                                              
012700     RECORDING MODE IS F                                                  
012800     LABEL RECORDS ARE STANDARD.                                          
012900     COPY GCTRANI.                                                        
013000 FD  GCMOVIM                                                              
013100     RECORDING MODE IS F                                                  
013200     LABEL RECORDS ARE STANDARD.                                          
013300     COPY GCMOVIM.                                                        
013400 FD  GCPAGO                                                               
013500     RECORDING MODE IS F                                                  
013600     LABEL RECORDS ARE STANDARD.                                          
013700     COPY GCPAGO.                                                         
013800                                                                          
013900 WORKING-STORAGE SECTION.                                                 
014000******************************************************************        
014100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
014200******************************************************************        
014300 01 WKS-FS-STATUS.                                                        
014400*      CANASTA DE ENTRADA DEL CAJERO                                      
014500    02 FS-GCVTPOS              PIC 9(02) VALUE ZEROES.                    
014600    02 FSE-GCVTPOS.                                                       
014700       04 FSE-RETURN-01        PIC S9(4) COMP-5 VALUE 0.                  
014800       04 FSE-FUNCTION-01      PIC S9(4) COMP-5 VALUE 0.                  
014900       04 FSE-FEEDBACK-01      PIC S9(4) COMP-5 VALUE 0.                  
015000*      MAESTRO DE PRODUCTOS                                               
015100    02 FS-GCPRODM              PIC 9(02) VALUE ZEROES.                    
015200    02 FSE-GCPRODM.                                                       
015300       04 FSE-RETURN-02        PIC S9(4) COMP-5 VALUE 0.                  
015400       04 FSE-FUNCTION-02      PIC S9(4) COMP-5 VALUE 0.                  
015500       04 FSE-FEEDBACK-02      PIC S9(4) COMP-5 VALUE 0.                  
015600*      MAESTRO DE INVENTARIO                                              
015700    02 FS-GCINVEN              PIC 9(02) VALUE ZEROES.                    
015800    02 FSE-GCINVEN.                                                       
015900       04 FSE-RETURN-03        PIC S9(4) COMP-5 VALUE 0.                  
016000       04 FSE-FUNCTION-03      PIC S9(4) COMP-5 VALUE 0.                  
016100       04 FSE-FEEDBACK-03      PIC S9(4) COMP-5 VALUE 0.                  
016200*      ENCABEZADO DE TRANSACCION                                          
016300    02 FS-GCTRANH              PIC 9(02) VALUE ZEROES.                    
016400    02 FSE-GCTRANH.                                                       
016500       04 FSE-RETURN-04        PIC S9(4) COMP-5 VALUE 0.                  
016600       04 FSE-FUNCTION-04      PIC S9(4) COMP-5 VALUE 0.                  
016700       04 FSE-FEEDBACK-04      PIC S9(4) COMP-5 VALUE 0.                  
016800*      DETALLE DE TRANSACCION                                             
016900    02 FS-GCTRANI               PIC 9(02) VALUE ZEROES.                   
017000    02 FSE-GCTRANI.                                                       
017100       04 FSE-RETURN-05        PIC S9(4) COMP-5 VALUE 0.                  
017200       04 FSE-FUNCTION-05      PIC S9(4) COMP-5 VALUE 0.                  
017300       04 FSE-FEEDBACK-05      PIC S9(4) COMP-5 VALUE 0.                  
017400*      MOVIMIENTO DE INVENTARIO                                           
017500    02 FS-GCMOVIM               PIC 9(02) VALUE ZEROES.                   
017600    02 FSE-GCMOVIM.                                                       
017700       04 FSE-RETURN-06        PIC S9(4) COMP-5 VALUE 0.                  
017800       04 FSE-FUNCTION-06      PIC S9(4) COMP-5 VALUE 0.                  
017900       04 FSE-FEEDBACK-06      PIC S9(4) COMP-5 VALUE 0.                  
018000*      PAGO                                                               
018100    02 FS-GCPAGO                PIC 9(02) VALUE ZEROES.                   
018200    02 FSE-GCPAGO.                                                        
018300       04 FSE-RETURN-07        PIC S9(4) COMP-5 VALUE 0.                  
018400       04 FSE-FUNCTION-07      PIC S9(4) COMP-5 VALUE 0.                  
018500       04 FSE-FEEDBACK-07      PIC S9(4) COMP-5 VALUE 0.                  
018600*      VARIABLES RUTINA DE FSE                                            
018700    02 PROGRAMA                PIC X(08) VALUE 'GCPOSV01'.                
018800    02 ARCHIVO                 PIC X(08) VALUE SPACES.                    
018900    02 ACCION                  PIC X(10) VALUE SPACES.                    
019000    02 LLAVE                   PIC X(32) VALUE SPACES.                    
019100******************************************************************        
019200*              CANASTA DE ENTRADA (COPIA EN MEMORIA)             *        
019300******************************************************************        
019400 01 WKS-CANASTA-ENTRADA.                                                  
019500     COPY GCVTPOS.                                                        
019600******************************************************************        
019700*              TABLA DE PRODUCTOS (SEARCH ALL POR PRODUCT-ID)    *        
019800******************************************************************        
019900 01 WKS-TABLA-PRODM.                                                      
020000    02 WKS-NUM-PRODM            PIC 9(04) COMP VALUE ZEROES.              
020100    02 WKS-DATOS-PRODM          OCCURS 1 TO 2000 TIMES                    
020200                                 DEPENDING ON WKS-NUM-PRODM               
020300                                 ASCENDING KEY IS WKS-PRM-ID              
020400                                 INDEXED BY WKS-IX-PRODM.                 
020500       04 WKS-PRM-ID            PIC 9(09).                                
020600       04 WKS-PRM-PRECIO        PIC S9(08)V99.                            
020700       04 WKS-PRM-PRECIO-WEB    PIC S9(08)V99.                            
020800       04 WKS-PRM-NOMBRE        PIC X(40).                                
020900******************************************************************        
021000*              TABLA DE INVENTARIO (BUSQUEDA SECUENCIAL)         *        
021100******************************************************************        
021200 01 WKS-TABLA-INVEN.                                                      
021300    02 WKS-NUM-INVEN            PIC 9(04) COMP VALUE ZEROES.              
021400    02 WKS-DATOS-INVEN          OCCURS 1 TO 2000 TIMES                    
021500                                 DEPENDING ON WKS-NUM-INVEN               
021600                                 INDEXED BY WKS-IX-INVEN.                 
021700       04 WKS-INV-ID            PIC 9(09).                                
021800       04 WKS-INV-STOCK         PIC S9(07).                               
021900       04 WKS-INV-MINIMO        PIC S9(07).                               
022000******************************************************************        
022100*      TABLAS DE BILL-NUMBER / REFERENCE-NUMBER YA EXISTENTES    *        
022200******************************************************************        
022300 01 WKS-TABLA-BILLS.                                                      
022400    02 WKS-NUM-BILLS            PIC 9(04) COMP VALUE ZEROES.              
022500    02 WKS-DATOS-BILLS          OCCURS 1 TO 2000 TIMES                    
022600                                 DEPENDING ON WKS-NUM-BILLS               
022700                                 INDEXED BY WKS-IX-BILLS                  
022800                                 PIC X(50).                               
022900 01 WKS-TABLA-REFS.                                                       
023000    02 WKS-NUM-REFS             PIC 9(04) COMP VALUE ZEROES.              
023100    02 WKS-DATOS-REFS           OCCURS 1 TO 2000 TIMES                    
023200                                 DEPENDING ON WKS-NUM-REFS                
023300                                 INDEXED BY WKS-IX-REFS                   
023400                                 PIC X(100).                              
023500******************************************************************        
023600*         CONTADORES DE LLAVES GENERADAS DENTRO DE LA CORRIDA    *        
023700******************************************************************        
023800 01 WKS-CONTADORES.                                                       
023900    02 WKS-NEXT-TRANSACTION-ID  PIC 9(09) COMP VALUE ZEROES.              
024000    02 WKS-NEXT-ITEM-ID         PIC 9(09) COMP VALUE ZEROES.              
024100    02 WKS-NEXT-MOVEMENT-ID     PIC 9(09) COMP VALUE ZEROES.              
024200    02 WKS-NEXT-PAYMENT-ID      PIC 9(09) COMP VALUE ZEROES.              
024300******************************************************************        
024400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *        
024500******************************************************************        
024600 01 WKS-VARIABLES-TRABAJO.                                                
024700    02 WKS-I                    PIC 9(04) COMP VALUE ZEROES.              
024800    02 WKS-J                    PIC 9(04) COMP VALUE ZEROES.              
024900    02 WKS-CANASTA-RECHAZADA    PIC 9(01) VALUE ZEROES.                   
025000       88 CANASTA-OK                      VALUE 0.                        
025100       88 CANASTA-MALA                    VALUE 1.                        
025200    02 WKS-TASA-IMPUESTO        PIC S9V9(4) VALUE ZEROES.                 
025300    02 WKS-TOTAL-AMOUNT         PIC S9(08)V99 VALUE ZEROES.               
025400    02 WKS-TAX-AMOUNT           PIC S9(08)V99 VALUE ZEROES.               
025500    02 WKS-DISCOUNT-AMOUNT      PIC S9(08)V99 VALUE ZEROES.               
025600    02 WKS-NET-AMOUNT           PIC S9(08)V99 VALUE ZEROES.               
025700    02 WKS-LINE-TOTAL           PIC S9(08)V99 VALUE ZEROES.               
025800    02 WKS-TRANSACTION-ID       PIC 9(09) VALUE ZEROES.                   
025900    02 WKS-BILL-NUMBER          PIC X(50) VALUE SPACES.                   
026000    02 WKS-REFERENCE-NUMBER     PIC X(100) VALUE SPACES.                  
026100******************************************************************        
026200*              FECHA Y HORA DE POSTEO (PROYECTO Y2K: 4 DIGITOS)  *        
026300******************************************************************        
026400 01 WKS-FECHA-HORA.                                                       
026500    02 WKS-FECHA-SIS            PIC 9(08) VALUE ZEROES.                   
026600    02 WKS-FECHA-SIS-R REDEFINES WKS-FECHA-SIS.                           
026700       04 WKS-ANI-SIS           PIC 9(04).                                
026800       04 WKS-MES-SIS           PIC 9(02).                                
026900       04 WKS-DIA-SIS           PIC 9(02).                                
027000    02 WKS-HORA-SIS              PIC 9(08) VALUE ZEROES.                  
027100    02 WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.                             
027200       04 WKS-HH-SIS            PIC 9(02).                                
027300       04 WKS-MM-SIS            PIC 9(02).                                
027400       04 WKS-SS-SIS            PIC 9(02).                                
027500       04 WKS-CC-SIS            PIC 9(02).                                
027600    02 WKS-TRANSACTION-DATE     PIC X(14) VALUE SPACES.                   
027700    02 WKS-TRANSACTION-DATE-R REDEFINES WKS-TRANSACTION-DATE.             
027800       04 WKS-TD-ANI            PIC 9(04).                                
027900       04 WKS-TD-MES            PIC 9(02).                                
028000       04 WKS-TD-DIA            PIC 9(02).                                
028100       04 WKS-TD-HH             PIC 9(02).                                
028200       04 WKS-TD-MM             PIC 9(02).                                
028300       04 WKS-TD-SS             PIC 9(02).                                
028400******************************************************************        
028500*                    M A S C A R A S   D E   D I S P L A Y       *        
028600******************************************************************        
028700 01 WKS-MASCARA                 PIC Z,ZZZ,ZZ9 VALUE ZEROES.               
028800******************************************************************        
028900 PROCEDURE DIVISION.                                                      
029000******************************************************************        
029100*               S E C C I O N    P R I N C I P A L                        
029200******************************************************************        
029300 000-MAIN SECTION.                                                        
029400     PERFORM 010-ABRE-Y-LEE-ENTRADA                                       
029500     PERFORM 020-CARGA-TABLAS                                             
029600     PERFORM 030-GENERA-BILL-NUMBER                                       
029700     PERFORM 040-VALIDA-Y-PRECIA-CANASTA                                  
029800     IF CANASTA-OK                                                        
029900        PERFORM 050-CALCULA-IMPUESTO-Y-NETO                               
030000        PERFORM 060-ESCRIBE-ENCABEZADO                                    
030100        PERFORM 070-ESCRIBE-DETALLE-Y-MOVIMIENTO                          
030200                VARYING WKS-I FROM 1 BY 1                                 
030300                UNTIL WKS-I > VTP-LINE-COUNT                              
030400        PERFORM 080-GENERA-PAGO                                           
030500        PERFORM 085-DESPLIEGA-RECIBO                                      
030600     ELSE                                                                 
030700        DISPLAY '>>> CANASTA RECHAZADA, EXISTENCIA INSUFICIENTE'          
030800        MOVE 91 TO RETURN-CODE                                            
030900     END-IF                                                               
031000     PERFORM 090-CIERRA-ARCHIVOS                                          
031100     STOP RUN.                                                            
031200 000-MAIN-E. EXIT.                                                        
031300                                                                          
031400******************************************************************        
031500*        A B R E   Y   L E E   L A   C A N A S T A   D E   C A J A        
031600******************************************************************        
031700 010-ABRE-Y-LEE-ENTRADA SECTION.                                          
031800     OPEN INPUT GCVTPOS                                                   
031900     IF FS-GCVTPOS NOT EQUAL 0                                            
032000        MOVE 'OPEN'     TO ACCION                                         
032100        MOVE 'GCVTPOS'  TO ARCHIVO                                        
032200        PERFORM 900-REPORTA-ERROR-FATAL                                   
032300     END-IF                                                               
032400     READ GCVTPOS INTO WKS-CANASTA-ENTRADA                                
032500       AT END                                                             
032600          DISPLAY '>>> CANASTA VACIA, NO HAY NADA QUE POSTEAR'            
032700          MOVE 91 TO RETURN-CODE                                          
032800          PERFORM 090-CIERRA-ARCHIVOS                                     
032900          STOP RUN                                                        
033000     END-READ                                                             
033100     CLOSE GCVTPOS                                                        
033200     ACCEPT WKS-FECHA-SIS FROM DATE YYYYMMDD                              
033300     ACCEPT WKS-HORA-SIS  FROM TIME                                       
033400     MOVE WKS-ANI-SIS TO WKS-TD-ANI                                       
033500     MOVE WKS-MES-SIS TO WKS-TD-MES                                       
033600     MOVE WKS-DIA-SIS TO WKS-TD-DIA                                       
033700     MOVE WKS-HH-SIS  TO WKS-TD-HH                                        
033800     MOVE WKS-MM-SIS  TO WKS-TD-MM                                        
033900     MOVE WKS-SS-SIS  TO WKS-TD-SS.                                       
034000 010-ABRE-Y-LEE-ENTRADA-E. EXIT.                                          
034100                                                                          
034200******************************************************************        
034300*     C A R G A   T A B L A S   D E   P R O D U C T O   E   I N V         
034400******************************************************************        
034500 020-CARGA-TABLAS SECTION.                                                
034600     OPEN INPUT GCPRODM                                                   
034700     IF FS-GCPRODM NOT EQUAL 0                                            
034800        MOVE 'OPEN'     TO ACCION                                         
034900        MOVE 'GCPRODM'  TO ARCHIVO                                        
035000        PERFORM 900-REPORTA-ERROR-FATAL                                   
035100     END-IF                                                               
035200     PERFORM 021-CARGA-REG-PRODM UNTIL FS-GCPRODM = 10                    
035300     CLOSE GCPRODM                                                        
035400                                                                          
035500     OPEN INPUT GCINVEN                                                   
035600     IF FS-GCINVEN NOT EQUAL 0                                            
035700        MOVE 'OPEN'     TO ACCION                                         
035800        MOVE 'GCINVEN'  TO ARCHIVO                                        
035900        PERFORM 900-REPORTA-ERROR-FATAL                                   
036000     END-IF                                                               
036100     PERFORM 022-CARGA-REG-INVEN UNTIL FS-GCINVEN = 10                    
036200     CLOSE GCINVEN                                                        
036300                                                                          
036400*    CARGA BILL-NUMBER YA PUBLICADOS, Y CUENTA TRANSACTION-ID             
036500     OPEN INPUT GCTRANH                                                   
036600     IF FS-GCTRANH = 0                                                    
036700        PERFORM 023-CARGA-REG-TRANH UNTIL FS-GCTRANH = 10                 
036800        CLOSE GCTRANH                                                     
036900     END-IF                                                               
037000     ADD 1 TO WKS-NEXT-TRANSACTION-ID                                     
037100                                                                          
037200*    CUENTA ITEM-ID YA PUBLICADOS                                         
037300     OPEN INPUT GCTRANI                                                   
037400     IF FS-GCTRANI = 0                                                    
037500        PERFORM 024-CARGA-REG-TRANI UNTIL FS-GCTRANI = 10                 
037600        CLOSE GCTRANI                                                     
037700     END-IF                                                               
037800     ADD 1 TO WKS-NEXT-ITEM-ID                                            
037900                                                                          
038000*    CUENTA MOVEMENT-ID YA PUBLICADOS                                     
038100     OPEN INPUT GCMOVIM                                                   
038200     IF FS-GCMOVIM = 0                                                    
038300        PERFORM 025-CARGA-REG-MOVIM UNTIL FS-GCMOVIM = 10                 
038400        CLOSE GCMOVIM                                                     
038500     END-IF                                                               
038600     ADD 1 TO WKS-NEXT-MOVEMENT-ID                                        
038700                                                                          
038800*    CARGA REFERENCE-NUMBER YA PUBLICADOS, Y CUENTA PAYMENT-ID            
038900     OPEN INPUT GCPAGO                                                    
039000     IF FS-GCPAGO = 0                                                     
039100        PERFORM 026-CARGA-REG-PAGO UNTIL FS-GCPAGO = 10                   
039200        CLOSE GCPAGO                                                      
039300     END-IF                                                               
039400     ADD 1 TO WKS-NEXT-PAYMENT-ID.                                        
039500 020-CARGA-TABLAS-E. EXIT.                                                
039600                                                                          
039700******************************************************************        
039800*          C A R G A   U N   R E N G L O N   D E   P R O D M     *        
039900******************************************************************        
040000 021-CARGA-REG-PRODM SECTION.                                             
040100     READ GCPRODM                                                         
040200       AT END                                                             
040300          MOVE 10 TO FS-GCPRODM                                           
040400       NOT AT END                                                         
040500          ADD 1 TO WKS-NUM-PRODM                                          
040600          MOVE PRM-PRODUCT-ID   TO WKS-PRM-ID   (WKS-NUM-PRODM)           
040700          MOVE PRM-UNIT-PRICE   TO                                        
040800               WKS-PRM-PRECIO     (WKS-NUM-PRODM)                         
040900          MOVE PRM-ONLINE-PRICE TO                                        
041000               WKS-PRM-PRECIO-WEB (WKS-NUM-PRODM)                         
041100          MOVE PRM-PRODUCT-NAME TO                                        
041200               WKS-PRM-NOMBRE     (WKS-NUM-PRODM)                         
041300     END-READ.                                                            
041400 021-CARGA-REG-PRODM-E. EXIT.                                             
041500                                                                          
041600******************************************************************        
041700*          C A R G A   U N   R E N G L O N   D E   I N V E N     *        
041800******************************************************************        
041900 022-CARGA-REG-INVEN SECTION.                                             
042000     READ GCINVEN                                                         
042100       AT END                                                             
042200          MOVE 10 TO FS-GCINVEN                                           
042300       NOT AT END                                                         
042400          ADD 1 TO WKS-NUM-INVEN                                          
042500          MOVE INV-PRODUCT-ID      TO                                     
042600               WKS-INV-ID    (WKS-NUM-INVEN)                              
042700          MOVE INV-CURRENT-STOCK   TO                                     
042800               WKS-INV-STOCK (WKS-NUM-INVEN)                              
042900          MOVE INV-MIN-STOCK-LEVEL TO                                     
043000               WKS-INV-MINIMO (WKS-NUM-INVEN)                             
043100     END-READ.                                                            
043200 022-CARGA-REG-INVEN-E. EXIT.                                             
043300                                                                          
043400******************************************************************        
043500*   C A R G A   U N   R E N G L O N   D E   T R A N H   ( B I L  *        
043600******************************************************************        
043700 023-CARGA-REG-TRANH SECTION.                                             
043800     READ GCTRANH                                                         
043900       AT END                                                             
044000          MOVE 10 TO FS-GCTRANH                                           
044100       NOT AT END                                                         
044200          ADD 1 TO WKS-NEXT-TRANSACTION-ID                                
044300          ADD 1 TO WKS-NUM-BILLS                                          
044400          MOVE TRH-BILL-NUMBER TO                                         
044500               WKS-DATOS-BILLS (WKS-NUM-BILLS)                            
044600     END-READ.                                                            
044700 023-CARGA-REG-TRANH-E. EXIT.                                             
044800                                                                          
044900******************************************************************        
045000*       C A R G A   U N   R E N G L O N   D E   T R A N I        *        
045100******************************************************************        
045200 024-CARGA-REG-TRANI SECTION.                                             
045300     READ GCTRANI                                                         
045400       AT END                                                             
045500          MOVE 10 TO FS-GCTRANI                                           
045600       NOT AT END                                                         
045700          ADD 1 TO WKS-NEXT-ITEM-ID                                       
045800     END-READ.                                                            
045900 024-CARGA-REG-TRANI-E. EXIT.                                             
046000                                                                          
046100******************************************************************        
046200*      C A R G A   U N   R E N G L O N   D E   M O V I M         *        
046300******************************************************************        
046400 025-CARGA-REG-MOVIM SECTION.                                             
046500     READ GCMOVIM                                                         
046600       AT END                                                             
046700          MOVE 10 TO FS-GCMOVIM                                           
046800       NOT AT END                                                         
046900          ADD 1 TO WKS-NEXT-MOVEMENT-ID                                   
047000     END-READ.                                                            
047100 025-CARGA-REG-MOVIM-E. EXIT.                                             
047200                                                                          
047300******************************************************************        
047400* CARGA UN RENGLON DE PAGO (REFERENCE-NUMBER YA PUBLICADO)       *        
047500******************************************************************        
047600 026-CARGA-REG-PAGO SECTION.                                              
047700     READ GCPAGO                                                          
047800       AT END                                                             
047900          MOVE 10 TO FS-GCPAGO                                            
048000       NOT AT END                                                         
048100          ADD 1 TO WKS-NEXT-PAYMENT-ID                                    
048200          ADD 1 TO WKS-NUM-REFS                                           
048300          MOVE PAG-REFERENCE-NUMBER TO                                    
048400               WKS-DATOS-REFS (WKS-NUM-REFS)                              
048500     END-READ.                                                            
048600 026-CARGA-REG-PAGO-E. EXIT.                                              
048700                                                                          
048800******************************************************************        
048900*               G E N E R A   B I L L   N U M B E R              *        
049000******************************************************************        
049100 030-GENERA-BILL-NUMBER SECTION.                                          
049200     CALL 'GCBILL00' USING WKS-FECHA-SIS, VTP-CASHIER-USER-ID,            
049300                            WKS-HORA-SIS,  WKS-NUM-BILLS,                 
049400                            WKS-DATOS-BILLS (1),                          
049500                            WKS-BILL-NUMBER.                              
049600 030-GENERA-BILL-NUMBER-E. EXIT.                                          
049700                                                                          
049800******************************************************************        
049900*   V A L I D A   E X I S T E N C I A   Y   P R E C I A   C A N  *        
050000******************************************************************        
050100 040-VALIDA-Y-PRECIA-CANASTA SECTION.                                     
050200     MOVE 0              TO WKS-CANASTA-RECHAZADA                         
050300     MOVE ZEROES          TO WKS-TOTAL-AMOUNT                             
050400     PERFORM 041-VALIDA-RENGLON-CANASTA                                   
050500             VARYING WKS-I FROM 1 BY 1                                    
050600             UNTIL WKS-I > VTP-LINE-COUNT.                                
050700 040-VALIDA-Y-PRECIA-CANASTA-E. EXIT.                                     
050800                                                                          
050900******************************************************************        
051000*  V A L I D A   Y   P R E C I A   U N   R E N G L O N   D E     *        
051100******************************************************************        
051200 041-VALIDA-RENGLON-CANASTA SECTION.                                      
051300     SET WKS-IX-PRODM  TO 1                                               
051400     SEARCH ALL WKS-DATOS-PRODM                                           
051500       AT END                                                             
051600          MOVE 1 TO WKS-CANASTA-RECHAZADA                                 
051700       WHEN WKS-PRM-ID (WKS-IX-PRODM) =                                   
051800            LIN-PRODUCT-ID (WKS-I) OF VTP-CANASTA                         
051900          CONTINUE                                                        
052000     END-SEARCH                                                           
052100     IF CANASTA-OK                                                        
052200        SET WKS-IX-INVEN  TO 1                                            
052300        SEARCH WKS-DATOS-INVEN                                            
052400          AT END                                                          
052500             MOVE 1 TO WKS-CANASTA-RECHAZADA                              
052600          WHEN WKS-INV-ID (WKS-IX-INVEN) =                                
052700               LIN-PRODUCT-ID (WKS-I) OF VTP-CANASTA                      
052800             IF WKS-INV-STOCK (WKS-IX-INVEN) <                            
052900                LIN-QUANTITY (WKS-I) OF VTP-CANASTA                       
053000                MOVE 1 TO WKS-CANASTA-RECHAZADA                           
053100             END-IF                                                       
053200        END-SEARCH                                                        
053300     END-IF                                                               
053400     IF CANASTA-OK                                                        
053500        COMPUTE WKS-LINE-TOTAL ROUNDED =                                  
053600             (LIN-UNIT-PRICE (WKS-I) OF VTP-CANASTA *                     
053700              LIN-QUANTITY   (WKS-I) OF VTP-CANASTA) -                    
053800              LIN-DESCUENTO-LINEA (WKS-I) OF VTP-CANASTA                  
053900        ADD WKS-LINE-TOTAL TO WKS-TOTAL-AMOUNT                            
054000     END-IF.                                                              
054100 041-VALIDA-RENGLON-CANASTA-E. EXIT.                                      
054200                                                                          
054300******************************************************************        
054400*   C A L C U L A   I M P U E S T O ,   D E S C U E N T O   N E T         
054500******************************************************************        
054600 050-CALCULA-IMPUESTO-Y-NETO SECTION.                                     
054700     CALL 'GCTAXR00' USING WKS-TASA-IMPUESTO                              
054800     COMPUTE WKS-TAX-AMOUNT ROUNDED =                                     
054900             WKS-TOTAL-AMOUNT * WKS-TASA-IMPUESTO                         
055000     MOVE VTP-DISCOUNT-AMOUNT TO WKS-DISCOUNT-AMOUNT                      
055100     COMPUTE WKS-NET-AMOUNT ROUNDED =                                     
055200             WKS-TOTAL-AMOUNT + WKS-TAX-AMOUNT -                          
055300             WKS-DISCOUNT-AMOUNT                                          
055400     MOVE WKS-NEXT-TRANSACTION-ID TO WKS-TRANSACTION-ID.                  
055500 050-CALCULA-IMPUESTO-Y-NETO-E. EXIT.                                     
055600                                                                          
055700******************************************************************        
055800*            E S C R I B E   E N C A B E Z A D O                 *        
055900******************************************************************        
056000 060-ESCRIBE-ENCABEZADO SECTION.                                          
056100     OPEN EXTEND GCTRANH                                                  
056200     IF FS-GCTRANH NOT EQUAL 0 AND 05                                     
056300        MOVE 'OPEN'     TO ACCION                                         
056400        MOVE 'GCTRANH'  TO ARCHIVO                                        
056500        PERFORM 900-REPORTA-ERROR-FATAL                                   
056600     END-IF                                                               
056700     INITIALIZE REG-GCTRANH                                               
056800     MOVE WKS-TRANSACTION-ID    TO TRH-TRANSACTION-ID                     
056900     MOVE VTP-CUSTOMER-ID       TO TRH-CUSTOMER-ID                        
057000     MOVE VTP-CASHIER-USER-ID   TO TRH-CASHIER-USER-ID                    
057100     MOVE WKS-BILL-NUMBER       TO TRH-BILL-NUMBER                        
057200     MOVE WKS-TRANSACTION-DATE  TO TRH-TRANSACTION-DATE                   
057300     MOVE WKS-TOTAL-AMOUNT      TO TRH-TOTAL-AMOUNT                       
057400     MOVE WKS-TAX-AMOUNT        TO TRH-TAX-AMOUNT                         
057500     MOVE WKS-DISCOUNT-AMOUNT   TO TRH-DISCOUNT-AMOUNT                    
057600     MOVE WKS-NET-AMOUNT        TO TRH-NET-AMOUNT                         
057700     MOVE 'sale'                TO TRH-TRANSACTION-TYPE                   
057800     MOVE 'completed'           TO TRH-STATUS                             
057900     MOVE 'pos_sale'            TO TRH-SOURCE                             
058000     WRITE REG-GCTRANH                                                    
058100     IF FS-GCTRANH NOT = 0                                                
058200        DISPLAY 'ERROR AL GRABAR GCTRANH, STATUS: ' FS-GCTRANH            
058300     END-IF                                                               
058400     CLOSE GCTRANH.                                                       
058500 060-ESCRIBE-ENCABEZADO-E. EXIT.                                          
058600                                                                          
058700******************************************************************        
058800*    E S C R I B E   D E T A L L E   Y   M O V I M I E N T O     *        
058900******************************************************************        
059000 070-ESCRIBE-DETALLE-Y-MOVIMIENTO SECTION.                                
059100     OPEN EXTEND GCTRANI                                                  
059200     INITIALIZE REG-GCTRANI                                               
059300     MOVE WKS-NEXT-ITEM-ID      TO TRI-ITEM-ID                            
059400     MOVE WKS-TRANSACTION-ID    TO TRI-TRANSACTION-ID                     
059500     MOVE LIN-PRODUCT-ID     (WKS-I) OF VTP-CANASTA                       
059600                                TO TRI-PRODUCT-ID                         
059700     MOVE LIN-QUANTITY       (WKS-I) OF VTP-CANASTA                       
059800                                TO TRI-QUANTITY                           
059900     MOVE LIN-UNIT-PRICE     (WKS-I) OF VTP-CANASTA                       
060000                                TO TRI-UNIT-PRICE                         
060100     MOVE LIN-DESCUENTO-LINEA (WKS-I) OF VTP-CANASTA                      
060200                                TO TRI-DISCOUNT-AMOUNT                    
060300     COMPUTE TRI-LINE-TOTAL ROUNDED =                                     
060400             (TRI-UNIT-PRICE * TRI-QUANTITY) -                            
060500              TRI-DISCOUNT-AMOUNT                                         
060600     MOVE ZEROES                TO TRI-RETURN-QUANTITY                    
060700     WRITE REG-GCTRANI                                                    
060800     ADD 1 TO WKS-NEXT-ITEM-ID                                            
060900     CLOSE GCTRANI                                                        
061000                                                                          
061100     SET WKS-IX-INVEN TO 1                                                
061200     SEARCH WKS-DATOS-INVEN                                               
061300        WHEN WKS-INV-ID (WKS-IX-INVEN) = TRI-PRODUCT-ID                   
061400           OPEN EXTEND GCMOVIM                                            
061500           INITIALIZE REG-GCMOVIM                                         
061600           MOVE WKS-NEXT-MOVEMENT-ID TO MOV-MOVEMENT-ID                   
061700           MOVE TRI-PRODUCT-ID       TO MOV-PRODUCT-ID                    
061800           MOVE WKS-TRANSACTION-ID   TO MOV-TRANSACTION-ID                
061900           MOVE 'sale'               TO MOV-MOVEMENT-TYPE                 
062000           COMPUTE MOV-QUANTITY-CHANGE = 0 - TRI-QUANTITY                 
062100           MOVE WKS-INV-STOCK (WKS-IX-INVEN)                              
062200                                     TO MOV-PREVIOUS-STOCK                
062300           SUBTRACT TRI-QUANTITY FROM                                     
062400                    WKS-INV-STOCK (WKS-IX-INVEN)                          
062500           MOVE WKS-INV-STOCK (WKS-IX-INVEN)                              
062600                                     TO MOV-NEW-STOCK                     
062700           STRING 'POS sale - ' WKS-PRM-NOMBRE (WKS-IX-INVEN)             
062800                  DELIMITED BY SIZE INTO MOV-NOTES                        
062900           WRITE REG-GCMOVIM                                              
063000           ADD 1 TO WKS-NEXT-MOVEMENT-ID                                  
063100           CLOSE GCMOVIM                                                  
063200     END-SEARCH.                                                          
063300 070-ESCRIBE-DETALLE-Y-MOVIMIENTO-E. EXIT.                                
063400                                                                          
063500******************************************************************        
063600*                    G E N E R A   P A G O                       *        
063700******************************************************************        
063800 080-GENERA-PAGO SECTION.                                                 
063900     CALL 'GCPREF00' USING VTP-PAYMENT-METHOD, WKS-HORA-SIS,              
064000                            WKS-FECHA-SIS, WKS-NUM-REFS,                  
064100                            WKS-DATOS-REFS (1),                           
064200                            WKS-REFERENCE-NUMBER                          
064300     OPEN EXTEND GCPAGO                                                   
064400     INITIALIZE REG-GCPAGO                                                
064500     MOVE WKS-NEXT-PAYMENT-ID  TO PAG-PAYMENT-ID                          
064600     MOVE WKS-TRANSACTION-ID   TO PAG-TRANSACTION-ID                      
064700     MOVE VTP-PAYMENT-METHOD   TO PAG-PAYMENT-METHOD                      
064800     MOVE WKS-NET-AMOUNT       TO PAG-AMOUNT-PAID                         
064900     MOVE WKS-REFERENCE-NUMBER TO PAG-REFERENCE-NUMBER                    
065000     MOVE 'success'            TO PAG-STATUS                              
065100     WRITE REG-GCPAGO                                                     
065200     CLOSE GCPAGO.                                                        
065300 080-GENERA-PAGO-E. EXIT.                                                 
065400                                                                          
065500******************************************************************        
065600*                D E S P L I E G A   R E C I B O                 *        
065700******************************************************************        
065800 085-DESPLIEGA-RECIBO SECTION.                                            
065900     DISPLAY '*****************************************'                  
066000     DISPLAY 'RECIBO DE VENTA DE CAJA - GCPOSV01'                         
066100     DISPLAY 'BILL NUMBER      : ' WKS-BILL-NUMBER                        
066200     MOVE WKS-TRANSACTION-ID TO WKS-MASCARA                               
066300     DISPLAY 'TRANSACTION ID   : ' WKS-MASCARA                            
066400     DISPLAY 'NET AMOUNT       : ' WKS-NET-AMOUNT                         
066500     DISPLAY 'PAYMENT REFERENCE: ' WKS-REFERENCE-NUMBER                   
066600     DISPLAY '*****************************************'.                 
066700 085-DESPLIEGA-RECIBO-E. EXIT.                                            
066800                                                                          
066900******************************************************************        
067000*     C I E R R A   A R C H I V O S   Y   R E E S C R I B E      *        
067100*     E L   M A E S T R O   D E   I N V E N T A R I O   C O N    *        
067200*     L A S   E X I S T E N C I A S   Y A   D E S C O N T A D A S*        
067300******************************************************************        
067400 090-CIERRA-ARCHIVOS SECTION.                                             
067500     IF CANASTA-OK                                                        
067600        OPEN OUTPUT GCINVEN                                               
067700        IF FS-GCINVEN NOT EQUAL 0                                         
067800           MOVE 'OPEN'     TO ACCION                                      
067900           MOVE 'GCINVEN'  TO ARCHIVO                                     
068000           PERFORM 900-REPORTA-ERROR-FATAL                                
068100        END-IF                                                            
068200        PERFORM 091-REESCRIBE-REG-INVEN                                   
068300                VARYING WKS-J FROM 1 BY 1                                 
068400                UNTIL WKS-J > WKS-NUM-INVEN                               
068500        CLOSE GCINVEN                                                     
068600     END-IF.                                                              
068700 090-CIERRA-ARCHIVOS-E. EXIT.                                             
068800                                                                          
068900******************************************************************        
069000*   R E E S C R I B E   U N   R E N G L O N   D E   I N V E N    *        
069100******************************************************************        
069200 091-REESCRIBE-REG-INVEN SECTION.                                         
069300     INITIALIZE REG-GCINVEN                                               
069400     MOVE WKS-INV-ID      (WKS-J) TO INV-PRODUCT-ID                       
069500     MOVE WKS-INV-STOCK   (WKS-J) TO INV-CURRENT-STOCK                    
069600     MOVE WKS-INV-MINIMO  (WKS-J) TO INV-MIN-STOCK-LEVEL                  
069700     WRITE REG-GCINVEN.                                                   
069800 091-REESCRIBE-REG-INVEN-E. EXIT.                                         
069900                                                                          
070000******************************************************************        
070100*         R E P O R T A   E R R O R   F A T A L   D E   O P E N  *        
070200******************************************************************        
070300 900-REPORTA-ERROR-FATAL SECTION.                                         
070400     MOVE SPACES TO LLAVE                                                 
070500     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,              
070600                            FS-GCTRANH, FSE-GCTRANH                       
070700     DISPLAY '>>> ALGO SALIO MAL CON ARCHIVO ' ARCHIVO ' <<<'             
070800             UPON CONSOLE                                                 
070900     MOVE 91 TO RETURN-CODE                                               
071000     STOP RUN.                                                            
071100 900-REPORTA-ERROR-FATAL-E. EXIT.                                         
