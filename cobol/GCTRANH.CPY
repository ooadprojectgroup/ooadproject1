000100******************************************************************        
000200* COPY        : GCTRANH                                          *        
000300* DESCRIPCION : ENCABEZADO DE TRANSACCION DE VENTA, YA PUBLICADO *        
000400*             : (APPEND) AL ARCHIVO GCTRANH. UN RENGLON POR      *        
000500*             : VENTA POSTEADA, AMBOS CANALES.                  *         
000600******************************************************************        
000700 01  REG-GCTRANH.                                                         
000800    03 TRH-TRANSACTION-ID       PIC 9(09).                                
000900    03 TRH-CUSTOMER-ID          PIC 9(09).                                
001000    03 TRH-CASHIER-USER-ID      PIC 9(09).                                
001100    03 TRH-BILL-NUMBER          PIC X(50).                                
001200    03 TRH-TRANSACTION-DATE     PIC X(14).                                
001300    03 TRH-TOTAL-AMOUNT         PIC S9(08)V99.                            
001400    03 TRH-TAX-AMOUNT           PIC S9(08)V99.                            
001500    03 TRH-DISCOUNT-AMOUNT      PIC S9(08)V99.                            
001600    03 TRH-NET-AMOUNT           PIC S9(08)V99.                            
001700    03 TRH-TRANSACTION-TYPE     PIC X(20).                                
001800    03 TRH-STATUS               PIC X(20).                                
001900    03 TRH-SOURCE               PIC X(20).                                
002000    03 FILLER                   PIC X(09).                                
